000010****************************************************************          
000020*                                                               *         
000030*          Drone Ops   -   Operations Summary Report           *          
000040*       Full data snapshot, then a full-book conflict scan      *         
000050*          for clashes between the roster, fleet and book       *         
000060*                                                               *         
000070****************************************************************          
000080*                                                                         
000090  identification division.                                                
000100*========================                                                 
000110*                                                                         
000120*                                                                         
000130      program-id.     DR900.                                              
000140*                                                                         
000150      author.         V B Coen.                                           
000160*                                                                         
000170      installation.   Applewood Computers.                                
000180*                                                                         
000190      date-written.   11/05/1987.                                         
000200*                                                                         
000210      date-compiled.                                                      
000220*                                                                         
000230      security.       Copyright (C) 1987-2026, Vincent Bryan Coen.        
000240                      Distributed under the GNU General Public            
000250                      License.  See the file COPYING for details.         
000260*                                                                         
000270*    remarks.        Originally the Check Register Report                 
000280                      (PYRGSTR), reworked 2026 as the drone ops           
000290                      operations summary - a full data listing            
000300                      followed by a full-book conflict scan.              
000310*                                                                         
000320                      Runs unconditionally, no control card -             
000330                      this step always lists the whole book and           
000340                      always scans it for clashes, there is               
000350                      nothing for an operator to select.                  
000360*                                                                         
000370*    called modules. DRDATE.                                              
000380*                                                                         
000390*    files used.     PILOT-ROSTER, DRONE-FLEET, MISSIONS input.           
000400*                    OPS-REPORT    output, all report lines.              
000410*                                                                         
000420*    error messages. None.                                                
000430*                                                                         
000440* changes:                                                                
000450* 11/05/87 vbc     - Created as PYRGSTR, the Check Register               
000460*                    Report.                                              
000470* 02/09/94 vbc     - Added the void-cheque exception line.                
000480* 14/01/99 vbc Y2K - Widened all carried dates to ccyy form.              
000490* 21/03/09 vbc     - Migration to Open Cobol v3.00.00.                    
000500* 16/04/24 vbc     - Copyright notice update superseding all              
000510*                    previous notices.                                    
000520* 09/01/26 vbc DR25- Rebuilt as DR900 - dropped the cheque                
000530*                    register logic entirely, kept the report             
000540*                    writer's line-building style for the new             
000550*                    data snapshot and conflict scan.                     
000560* 24/01/26 vbc DR26- Added the PRJ/Project- alternate-spelling
000570*                    match and the double-booking scan.
000575* 09/02/26 vbc DR27- Maintenance check compared Dte-Status to an
000576*                    all-caps literal, the drone master holds
000577*                    title case - alert never fired, corrected.
000578* 10/02/26 vbc DR31- Skill/cert conflict checks here tested the
000579*                    pilot's whole skill/cert string by INSPECT
000580*                    substring, the same bug class DR29 fixed in
000581*                    the matching engine - a held "Night-Ops-
000582*                    Advanced" could satisfy a required "Night-
000583*                    Ops" and hide a real SEVERE MISMATCH.  4181
000584*                    and 4183 now split the pilot's own list and
000585*                    compare element for element via the new
000586*                    8460/8480 pair.
000587*
000597*
000607  environment      division.                                              
000617*===========================                                              
000627*                                                                         
000637  copy "wsdrenv.cob".                                                     
000647*                                                                         
000657  input-output     section.                                               
000667  file-control.                                                           
000677*                                                                         
000687      select   PILOT-ROSTER assign  to "PILOT-ROSTER"                     
000697                            organization line sequential                  
000707                            file status is WS-Pil-Status.                 
000717      select   DRONE-FLEET assign   to "DRONE-FLEET"                      
000727                            organization line sequential                  
000737                            file status is WS-Drn-Status.                 
000747      select   MISSIONS    assign   to "MISSIONS"                         
000757                            organization line sequential                  
000767                            file status is WS-Msn-Status.                 
000777      select   OPS-REPORT  assign   to "OPS-REPORT"                       
000787                            organization line sequential                  
000797                            file status is WS-Rpt-Status.                 
000807*                                                                         
000817  data             division.                                              
000827*===========================                                              
000837*                                                                         
000847  file section.                                                           
000857*                                                                         
000867  fd  PILOT-ROSTER.                                                       
000877  copy "wsdrpil.cob".                                                     
000887*                                                                         
000897  fd  DRONE-FLEET.                                                        
000907  copy "wsdrdrn.cob".                                                     
000917*                                                                         
000927  fd  MISSIONS.                                                           
000937  copy "wsdrmsn.cob".                                                     
000947*                                                                         
000957  fd  OPS-REPORT.                                                         
000967  01  DR-Report-Line.                                                     
000977      03  DR-Rpt-Text          pic x(130).                                
000987      03  filler               pic x(02)        value spaces.             
000997*                                                                         
001007  working-storage section.                                                
001017*                                                                         
001027  77  Prog-Name            pic x(15) value "DR900 (1.0.01)".              
001037*                                                                         
001047*    Date work area - gives this module its 3 REDEFINES.                  
001057*                                                                         
001067  copy "wsdrdtw.cob".                                                     
001077*                                                                         
001087  copy "wsdrtpil.cob".                                                    
001097  copy "wsdrtdrn.cob".                                                    
001107  copy "wsdrtmsn.cob".                                                    
001117*                                                                         
001127  01  WS-Switches.                                                        
001137      03  WS-Pil-Status        pic x(02)  value "00".                     
001147      03  WS-Drn-Status        pic x(02)  value "00".                     
001157      03  WS-Msn-Status        pic x(02)  value "00".                     
001167      03  WS-Rpt-Status        pic x(02)  value "00".                     
001177      03  WS-Conflict-Any      pic x(01)  value "N".                      
001187      03  WS-Matched           pic x(01)  value "N".                      
001197      03  filler               pic x(06)        value spaces.             
001207*                                                                         
001217  01  WS-Mission-Work.                                                    
001227      03  WS-Mission-Days      pic s9(06) comp value zero.                
001237      03  WS-Skill-Tok-Count   pic 9(02)  comp value zero.                
001247      03  WS-Skill-Tok-Entry   pic x(20)  occurs 8.                       
001257      03  WS-Cert-Tok-Count    pic 9(02)  comp value zero.                
001267      03  WS-Cert-Tok-Entry    pic x(20)  occurs 8.                       
001277      03  filler               pic x(04)        value spaces.             
001287*                                                                         
001297  01  WS-Id-Work.                                                         
001307      03  WS-Mis-Id            pic x(07)  value spaces.                   
001317      03  WS-Mis-Len           pic 9(02)  comp value zero.                
001327      03  WS-Suffix-Len        pic 9(02)  comp value zero.                
001337      03  WS-Alt-Id            pic x(12)  value spaces.                   
001347      03  WS-Alt-Len           pic 9(02)  comp value zero.                
001357      03  filler               pic x(05)        value spaces.             
001367*                                                                         
001377  01  WS-Match-Work.                                                      
001387      03  WS-Tally             pic 9(04)  comp value zero.                
001397      03  WS-Tok-Ix            pic 9(02)  comp value zero.                
001407      03  WS-Tok-Start         pic 9(02)  comp value zero.                
001417      03  WS-Tok-End           pic 9(02)  comp value zero.                
001427      03  WS-Tok-Len           pic 9(02)  comp value zero.                
001437      03  WS-Mis-Cost          pic 9(09)        value zero.               
001447      03  WS-Upper-Field       pic x(40)  value spaces.                   
001457      03  WS-Upper-Tok         pic x(20)  value spaces.                   
001458      03  WS-Cand-Tok-Count    pic 9(02)  comp value zero.                
001459      03  WS-Cand-Tok-Entry    pic x(20)  occurs 8.                       
001460      03  WS-Cand-Tok-Ix       pic 9(02)  comp value zero.                
001461      03  WS-Cand-Tok-Start    pic 9(02)  comp value zero.                
001462      03  WS-Cand-Tok-End      pic 9(02)  comp value zero.                
001463      03  WS-Cand-Tok-Len      pic 9(02)  comp value zero.                
001464      03  WS-Cand-Upper-Tok    pic x(20)  value spaces.                   
001465      03  WS-Tok-Match         pic x(01)  value "N".                      
001466      03  WS-Want-Tok          pic x(20)  value spaces.                   
001467      03  filler               pic x(01)        value spaces.          
001477*                                                                         
001487  01  DR-Date-Linkage.                                                    
001497      03  DRL-Function         pic x(04)  value spaces.                   
001507      03  DRL-Date-1           pic x(10)  value spaces.                   
001517      03  DRL-Date-2           pic x(10)  value spaces.                   
001527      03  DRL-Days-Result      pic s9(06) comp value zero.                
001537      03  DRL-Result-Date      pic x(10)  value spaces.                   
001547      03  DRL-Valid-Flag       pic x(01)  value "N".                      
001557      03  filler               pic x(05)        value spaces.             
001567*                                                                         
001577  procedure division.                                                     
001587*=====================                                                    
001597*                                                                         
001607  0000-MAIN.                                                              
001617*                                                                         
001627      open     input  PILOT-ROSTER DRONE-FLEET MISSIONS.                  
001637      open     output OPS-REPORT.                                         
001647      perform  1000-LOAD-PILOTS thru 1000-EXIT.                           
001657      perform  1100-LOAD-DRONES thru 1100-EXIT.                           
001667      perform  1200-LOAD-MISSIONS thru 1200-EXIT.                         
001677      perform  3000-DATA-SNAPSHOT thru 3000-EXIT.                         
001687      perform  4000-DETECT-CONFLICTS thru 4000-EXIT.                      
001697      close    PILOT-ROSTER DRONE-FLEET MISSIONS.                         
001707      close    OPS-REPORT.                                                
001717      go       to 9900-MAIN-EXIT.                                         
001727*                                                                         
001737*    ----------------------------------------------------                 
001747*    Load paragraphs - same pattern as DR100's and DR800's                
001757*    loaders.                                                             
001767*    ----------------------------------------------------                 
001777*                                                                         
001787  1000-LOAD-PILOTS.                                                       
001797      move     zero to Pil-Tbl-Count.                                     
001807  1010-LOAD-PILOTS-LOOP.                                                  
001817      read     PILOT-ROSTER                                               
001827               at end go to 1000-EXIT.                                    
001837      add      1 to Pil-Tbl-Count.                                        
001847      set      Pil-Ix to Pil-Tbl-Count.                                   
001857      move     Pil-Id             to Pte-Id (Pil-Ix).                     
001867      move     Pil-Name           to Pte-Name (Pil-Ix).                   
001877      move     Pil-Skills         to Pte-Skills (Pil-Ix).                 
001887      move     Pil-Certs          to Pte-Certs (Pil-Ix).                  
001897      move     Pil-Location       to Pte-Location (Pil-Ix).               
001907      move     Pil-Status         to Pte-Status (Pil-Ix).                 
001917      move     Pil-Current-Assignment to Pte-Assignment (Pil-Ix).         
001927      move     Pil-Available-From to Pte-Avail-From (Pil-Ix).             
001937      move     Pil-Daily-Rate     to Pte-Daily-Rate (Pil-Ix).             
001947      go       to 1010-LOAD-PILOTS-LOOP.                                  
001957  1000-EXIT.                                                              
001967      exit.                                                               
001977*                                                                         
001987  1100-LOAD-DRONES.                                                       
001997      move     zero to Drn-Tbl-Count.                                     
002007  1110-LOAD-DRONES-LOOP.                                                  
002017      read     DRONE-FLEET                                                
002027               at end go to 1100-EXIT.                                    
002037      add      1 to Drn-Tbl-Count.                                        
002047      set      Drn-Ix to Drn-Tbl-Count.                                   
002057      move     Drn-Id             to Dte-Id (Drn-Ix).                     
002067      move     Drn-Model          to Dte-Model (Drn-Ix).                  
002077      move     Drn-Capabilities   to Dte-Capabilities (Drn-Ix).           
002087      move     Drn-Status         to Dte-Status (Drn-Ix).                 
002097      move     Drn-Location       to Dte-Location (Drn-Ix).               
002107      move     Drn-Current-Assignment to Dte-Assignment (Drn-Ix).         
002117      move     Drn-Maintenance-Due to Dte-Maint-Due (Drn-Ix).             
002127      move     Drn-Weather-Resistance to Dte-Weather (Drn-Ix).            
002137      go       to 1110-LOAD-DRONES-LOOP.                                  
002147  1100-EXIT.                                                              
002157      exit.                                                               
002167*                                                                         
002177  1200-LOAD-MISSIONS.                                                     
002187      move     zero to Msn-Tbl-Count.                                     
002197  1210-LOAD-MISSIONS-LOOP.                                                
002207      read     MISSIONS                                                   
002217               at end go to 1200-EXIT.                                    
002227      add      1 to Msn-Tbl-Count.                                        
002237      set      Msn-Ix to Msn-Tbl-Count.                                   
002247      move     Msn-Project-Id     to Mte-Project-Id (Msn-Ix).             
002257      move     Msn-Client         to Mte-Client (Msn-Ix).                 
002267      move     Msn-Location       to Mte-Location (Msn-Ix).               
002277      move     Msn-Required-Skills to Mte-Req-Skills (Msn-Ix).            
002287      move     Msn-Required-Certs to Mte-Req-Certs (Msn-Ix).              
002297      move     Msn-Start-Date     to Mte-Start-Date (Msn-Ix).             
002307      move     Msn-End-Date       to Mte-End-Date (Msn-Ix).               
002317      move     Msn-Priority       to Mte-Priority (Msn-Ix).               
002327      move     Msn-Budget         to Mte-Budget (Msn-Ix).                 
002337      move     Msn-Weather-Forecast to Mte-Weather (Msn-Ix).              
002347      go       to 1210-LOAD-MISSIONS-LOOP.                                
002357  1200-EXIT.                                                              
002367      exit.                                                               
002377*                                                                         
002387*    ----------------------------------------------------                 
002397*    Full data snapshot - pilots, then drones, then                       
002407*    missions, one labelled line per record, file order.                  
002417*    ----------------------------------------------------                 
002427*                                                                         
002437  3000-DATA-SNAPSHOT.                                                     
002447      move     "PILOT ROSTER" to DR-Report-Line.                          
002457      write    DR-Report-Line.                                            
002467      set      Pil-Ix to 1.                                               
002477  3010-PILOT-SNAP-LOOP.                                                   
002487      if       Pil-Ix > Pil-Tbl-Count                                     
002497               go to 3020-DRONE-SNAP-START.                               
002507      string   "ID " Pte-Id (Pil-Ix) " NAME "                             
002517               Pte-Name (Pil-Ix) " SKILLS "                               
002527               Pte-Skills (Pil-Ix) " CERTS "                              
002537               Pte-Certs (Pil-Ix) " LOC "                                 
002547               Pte-Location (Pil-Ix) " STATUS "                           
002557               Pte-Status (Pil-Ix) " ASSIGN "                             
002567               Pte-Assignment (Pil-Ix) " AVAIL "                          
002577               Pte-Avail-From (Pil-Ix) " RATE "                           
002587               Pte-Daily-Rate (Pil-Ix)                                    
002597               delimited by size into DR-Report-Line.                     
002607      write    DR-Report-Line.                                            
002617      set      Pil-Ix up by 1.                                            
002627      go       to 3010-PILOT-SNAP-LOOP.                                   
002637  3020-DRONE-SNAP-START.                                                  
002647      move     "DRONE FLEET" to DR-Report-Line.                           
002657      write    DR-Report-Line.                                            
002667      set      Drn-Ix to 1.                                               
002677  3030-DRONE-SNAP-LOOP.                                                   
002687      if       Drn-Ix > Drn-Tbl-Count                                     
002697               go to 3040-MISSION-SNAP-START.                             
002707      string   "ID " Dte-Id (Drn-Ix) " MODEL "                            
002717               Dte-Model (Drn-Ix) " CAPS "                                
002727               Dte-Capabilities (Drn-Ix) " STATUS "                       
002737               Dte-Status (Drn-Ix) " LOC "                                
002747               Dte-Location (Drn-Ix) " ASSIGN "                           
002757               Dte-Assignment (Drn-Ix) " MAINT-DUE "                      
002767               Dte-Maint-Due (Drn-Ix) " WEATHER "                         
002777               Dte-Weather (Drn-Ix)                                       
002787               delimited by size into DR-Report-Line.                     
002797      write    DR-Report-Line.                                            
002807      set      Drn-Ix up by 1.                                            
002817      go       to 3030-DRONE-SNAP-LOOP.                                   
002827  3040-MISSION-SNAP-START.                                                
002837      move     "MISSIONS" to DR-Report-Line.                              
002847      write    DR-Report-Line.                                            
002857      set      Msn-Ix to 1.                                               
002867  3050-MISSION-SNAP-LOOP.                                                 
002877      if       Msn-Ix > Msn-Tbl-Count                                     
002887               go to 3000-EXIT.                                           
002897      string   "ID " Mte-Project-Id (Msn-Ix) " CLIENT "                   
002907               Mte-Client (Msn-Ix) " LOC "                                
002917               Mte-Location (Msn-Ix) " SKILLS "                           
002927               Mte-Req-Skills (Msn-Ix) " CERTS "                          
002937               Mte-Req-Certs (Msn-Ix) " START "                           
002947               Mte-Start-Date (Msn-Ix) " END "                            
002957               Mte-End-Date (Msn-Ix) " PRIORITY "                         
002967               Mte-Priority (Msn-Ix) " BUDGET "                           
002977               Mte-Budget (Msn-Ix) " WEATHER "                            
002987               Mte-Weather (Msn-Ix)                                       
002997               delimited by size into DR-Report-Line.                     
003007      write    DR-Report-Line.                                            
003017      set      Msn-Ix up by 1.                                            
003027      go       to 3050-MISSION-SNAP-LOOP.                                 
003037  3000-EXIT.                                                              
003047      exit.                                                               
003057*                                                                         
003067*    ----------------------------------------------------                 
003077*    Full-book conflict scan - mission by mission, then                   
003087*    the two double-booking sweeps.                                       
003097*    ----------------------------------------------------                 
003107*                                                                         
003117  4000-DETECT-CONFLICTS.                                                  
003127      move     "N" to WS-Conflict-Any.                                    
003137      perform  4100-MISSION-CONFLICTS thru 4100-EXIT.                     
003147      perform  4200-DOUBLE-BOOKING-SCAN thru 4200-EXIT.                   
003157      if       WS-Conflict-Any = "N"                                      
003167               move "No conflicts detected" to DR-Report-Line             
003177               write DR-Report-Line.                                      
003187  4000-EXIT.                                                              
003197      exit.                                                               
003207*                                                                         
003217  4100-MISSION-CONFLICTS.                                                 
003227      set      Msn-Ix to 1.                                               
003237  4110-MISSION-LOOP.                                                      
003247      if       Msn-Ix > Msn-Tbl-Count                                     
003257               go to 4100-EXIT.                                           
003267      perform  4150-BUILD-ALT-ID thru 4150-EXIT.                          
003277      perform  4160-SPLIT-REQUIRED-LISTS thru 4160-EXIT.                  
003287      set      Pil-Ix to 1.                                               
003297  4120-PILOT-SCAN-LOOP.                                                   
003307      if       Pil-Ix > Pil-Tbl-Count                                     
003317               go to 4130-PILOT-SCAN-DONE.                                
003327      perform  4170-PILOT-ASSIGNED-CHECK thru 4170-EXIT.                  
003337      if       WS-Matched = "Y"                                           
003347               perform 4180-PILOT-CONFLICT-CHECKS thru 4180-EXIT.         
003357      set      Pil-Ix up by 1.                                            
003367      go       to 4120-PILOT-SCAN-LOOP.                                   
003377  4130-PILOT-SCAN-DONE.                                                   
003387      set      Drn-Ix to 1.                                               
003397  4140-DRONE-SCAN-LOOP.                                                   
003407      if       Drn-Ix > Drn-Tbl-Count                                     
003417               go to 4145-DRONE-SCAN-DONE.                                
003427      perform  4190-DRONE-ASSIGNED-CHECK thru 4190-EXIT.                  
003437      if       WS-Matched = "Y"                                           
003447               perform 4195-DRONE-CONFLICT-CHECKS thru 4195-EXIT.         
003457      set      Drn-Ix up by 1.                                            
003467      go       to 4140-DRONE-SCAN-LOOP.                                   
003477  4145-DRONE-SCAN-DONE.                                                   
003487      set      Msn-Ix up by 1.                                            
003497      go       to 4110-MISSION-LOOP.                                      
003507  4100-EXIT.                                                              
003517      exit.                                                               
003527*                                                                         
003537*    Builds the PRJnnnn / Project-nnnn alternate spelling for             
003547*    the current mission, once per mission before the pilot               
003557*    and drone scans below.                                               
003567*                                                                         
003577  4150-BUILD-ALT-ID.                                                      
003587      move     Mte-Project-Id (Msn-Ix) to WS-Mis-Id.                      
003597      move     7 to WS-Mis-Len.                                           
003607  4151-TRIM-ID-LOOP.                                                      
003617      if       WS-Mis-Len = zero                                          
003627               go to 4152-SET-ALT.                                        
003637      if       WS-Mis-Id (WS-Mis-Len:1) not = space                       
003647               go to 4152-SET-ALT.                                        
003657      subtract 1 from WS-Mis-Len.                                         
003667      go       to 4151-TRIM-ID-LOOP.                                      
003677  4152-SET-ALT.                                                           
003687      move     spaces to WS-Alt-Id.                                       
003697      move     "Project-" to WS-Alt-Id (1:8).                             
003707      compute  WS-Suffix-Len = WS-Mis-Len - 3.                            
003717      if       WS-Suffix-Len > zero                                       
003727               move WS-Mis-Id (4:WS-Suffix-Len)                           
003737                    to WS-Alt-Id (9:WS-Suffix-Len).                       
003747      compute  WS-Alt-Len = WS-Suffix-Len + 8.                            
003757  4150-EXIT.                                                              
003767      exit.                                                               
003777*                                                                         
003787  4160-SPLIT-REQUIRED-LISTS.                                              
003797      unstring Mte-Req-Skills (Msn-Ix) delimited by ","                   
003807               into WS-Skill-Tok-Entry (1) WS-Skill-Tok-Entry (2)         
003817                    WS-Skill-Tok-Entry (3) WS-Skill-Tok-Entry (4)         
003827                    WS-Skill-Tok-Entry (5) WS-Skill-Tok-Entry (6)         
003837                    WS-Skill-Tok-Entry (7) WS-Skill-Tok-Entry (8)         
003847               tallying in WS-Skill-Tok-Count.                            
003857      unstring Mte-Req-Certs (Msn-Ix) delimited by ","                    
003867               into WS-Cert-Tok-Entry (1) WS-Cert-Tok-Entry (2)           
003877                    WS-Cert-Tok-Entry (3) WS-Cert-Tok-Entry (4)           
003887                    WS-Cert-Tok-Entry (5) WS-Cert-Tok-Entry (6)           
003897                    WS-Cert-Tok-Entry (7) WS-Cert-Tok-Entry (8)           
003907               tallying in WS-Cert-Tok-Count.                             
003917      move     "DIFF" to DRL-Function.                                    
003927      move     Mte-Start-Date (Msn-Ix) to DRL-Date-1.                     
003937      move     Mte-End-Date (Msn-Ix) to DRL-Date-2.                       
003947      call     "DRDATE" using DR-Date-Linkage.                            
003957      compute  WS-Mission-Days = DRL-Days-Result + 1.                     
003967  4160-EXIT.                                                              
003977      exit.                                                               
003987*                                                                         
003997  4170-PILOT-ASSIGNED-CHECK.                                              
004007      move     "N" to WS-Matched.                                         
004017      move     zero to WS-Tally.                                          
004027      inspect  Pte-Assignment (Pil-Ix) tallying WS-Tally                  
004037               for all WS-Mis-Id (1:WS-Mis-Len).                          
004047      if       WS-Tally > zero                                            
004057               move "Y" to WS-Matched                                     
004067               go to 4170-EXIT.                                           
004077      move     zero to WS-Tally.                                          
004087      inspect  Pte-Assignment (Pil-Ix) tallying WS-Tally                  
004097               for all WS-Alt-Id (1:WS-Alt-Len).                          
004107      if       WS-Tally > zero                                            
004117               move "Y" to WS-Matched.                                    
004127  4170-EXIT.                                                              
004137      exit.                                                               
004147*                                                                         
004157*    Skills, then certs, then location, then budget - one                 
004167*    report line per rule the assigned pilot fails.                       
004177*                                                                         
004187  4180-PILOT-CONFLICT-CHECKS.
004197      move     1 to WS-Tok-Ix.
004207      move     spaces to WS-Upper-Field.
004217      move     Pte-Skills (Pil-Ix) to WS-Upper-Field (1:40).
004227      inspect   WS-Upper-Field converting
004237                "abcdefghijklmnopqrstuvwxyz" to
004247                "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004257      unstring  WS-Upper-Field delimited by ","
004267                into WS-Cand-Tok-Entry (1) WS-Cand-Tok-Entry (2)
004277                     WS-Cand-Tok-Entry (3) WS-Cand-Tok-Entry (4)
004287                     WS-Cand-Tok-Entry (5) WS-Cand-Tok-Entry (6)
004297                     WS-Cand-Tok-Entry (7) WS-Cand-Tok-Entry (8)
004307                tallying in WS-Cand-Tok-Count.
004317  4181-PILOT-SKILL-LOOP.
004327      if       WS-Tok-Ix > WS-Skill-Tok-Count
004337               go to 4182-PILOT-CERT-START.
004347      perform  8100-SKILL-TOKEN-BOUNDS thru 8100-EXIT.
004357      move     spaces to WS-Upper-Tok.
004367      move     WS-Skill-Tok-Entry (WS-Tok-Ix) (WS-Tok-Start:
004377               WS-Tok-Len) to WS-Upper-Tok (1:WS-Tok-Len).
004387      inspect  WS-Upper-Tok converting
004397               "abcdefghijklmnopqrstuvwxyz" to
004407               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004417      move     spaces to WS-Want-Tok.
004427      move     WS-Upper-Tok to WS-Want-Tok.
004432      move     "N" to WS-Tok-Match.                                    
004437      perform  8480-CAND-HAS-TOKEN thru 8480-EXIT.
004447      if       WS-Tok-Match = "N"
004457               move "Y" to WS-Conflict-Any
004467               string "SEVERE SKILL MISMATCH "
004477                       Mte-Project-Id (Msn-Ix) " PILOT "
004487                       Pte-Id (Pil-Ix) " missing "
004497                       WS-Upper-Tok (1:WS-Tok-Len)
004507                       delimited by size into DR-Report-Line
004517               write DR-Report-Line.
004527      set      WS-Tok-Ix up by 1.
004537      go       to 4181-PILOT-SKILL-LOOP.
004547  4182-PILOT-CERT-START.
004557      move     1 to WS-Tok-Ix.
004567      move     spaces to WS-Upper-Field.
004577      move     Pte-Certs (Pil-Ix) to WS-Upper-Field (1:40).
004587      inspect   WS-Upper-Field converting
004597                "abcdefghijklmnopqrstuvwxyz" to
004607                "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004617      unstring  WS-Upper-Field delimited by ","
004627                into WS-Cand-Tok-Entry (1) WS-Cand-Tok-Entry (2)
004637                     WS-Cand-Tok-Entry (3) WS-Cand-Tok-Entry (4)
004647                     WS-Cand-Tok-Entry (5) WS-Cand-Tok-Entry (6)
004657                     WS-Cand-Tok-Entry (7) WS-Cand-Tok-Entry (8)
004667                tallying in WS-Cand-Tok-Count.
004677  4183-PILOT-CERT-LOOP.
004687      if       WS-Tok-Ix > WS-Cert-Tok-Count
004697               go to 4184-PILOT-LOCATION.
004707      perform  8150-CERT-TOKEN-BOUNDS thru 8150-EXIT.
004717      move     spaces to WS-Upper-Tok.
004727      move     WS-Cert-Tok-Entry (WS-Tok-Ix) (WS-Tok-Start:
004737               WS-Tok-Len) to WS-Upper-Tok (1:WS-Tok-Len).
004747      inspect  WS-Upper-Tok converting
004757               "abcdefghijklmnopqrstuvwxyz" to
004767               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004777      move     spaces to WS-Want-Tok.
004787      move     WS-Upper-Tok to WS-Want-Tok.
004792      move     "N" to WS-Tok-Match.                                    
004797      perform  8480-CAND-HAS-TOKEN thru 8480-EXIT.
004807      if       WS-Tok-Match = "N"
004817               move "Y" to WS-Conflict-Any
004827               string "SEVERE CERT MISMATCH "
004837                       Mte-Project-Id (Msn-Ix) " PILOT "
004847                       Pte-Id (Pil-Ix) " missing "
004857                       WS-Upper-Tok (1:WS-Tok-Len)
004867                       delimited by size into DR-Report-Line
004877               write DR-Report-Line.
004887      set      WS-Tok-Ix up by 1.
004897      go       to 4183-PILOT-CERT-LOOP.
004907  4184-PILOT-LOCATION.                                                    
004917      if       Pte-Location (Pil-Ix) not = Mte-Location (Msn-Ix)          
004927               move "Y" to WS-Conflict-Any                                
004937               string "WARN LOCATION MISMATCH "                           
004947                       Mte-Project-Id (Msn-Ix) " PILOT "                  
004957                       Pte-Id (Pil-Ix) " pilot in "                       
004967                       Pte-Location (Pil-Ix) " mission in "               
004977                       Mte-Location (Msn-Ix)                              
004987                       delimited by size into DR-Report-Line              
004997               write DR-Report-Line.                                      
005007      compute  WS-Mis-Cost = WS-Mission-Days *                            
005017               Pte-Daily-Rate (Pil-Ix).                                   
005027      if       WS-Mis-Cost > Mte-Budget (Msn-Ix)                          
005037               move "Y" to WS-Conflict-Any                                
005047               string "SEVERE BUDGET OVERRUN "                            
005057                       Mte-Project-Id (Msn-Ix) " PILOT "                  
005067                       Pte-Id (Pil-Ix)                                    
005077                       delimited by size into DR-Report-Line              
005087               write DR-Report-Line.                                      
005097  4180-EXIT.                                                              
005107      exit.                                                               
005117*                                                                         
005127  4190-DRONE-ASSIGNED-CHECK.                                              
005137      move     "N" to WS-Matched.                                         
005147      move     zero to WS-Tally.                                          
005157      inspect  Dte-Assignment (Drn-Ix) tallying WS-Tally                  
005167               for all WS-Mis-Id (1:WS-Mis-Len).                          
005177      if       WS-Tally > zero                                            
005187               move "Y" to WS-Matched                                     
005197               go to 4190-EXIT.                                           
005207      move     zero to WS-Tally.                                          
005217      inspect  Dte-Assignment (Drn-Ix) tallying WS-Tally                  
005227               for all WS-Alt-Id (1:WS-Alt-Len).                          
005237      if       WS-Tally > zero                                            
005247               move "Y" to WS-Matched.                                    
005257  4190-EXIT.                                                              
005267      exit.                                                               
005277*                                                                         
005287*    Maintenance, then weather, then location - one report                
005297*    line per rule the assigned drone fails.                              
005307*                                                                         
005317  4195-DRONE-CONFLICT-CHECKS.                                             
005327      if       Dte-Status (Drn-Ix) = "Maintenance"
005337               move "Y" to WS-Conflict-Any                                
005347               string "SEVERE MAINTENANCE "                               
005357                       Mte-Project-Id (Msn-Ix) " DRONE "                  
005367                       Dte-Id (Drn-Ix) " in maintenance"                  
005377                       delimited by size into DR-Report-Line              
005387               write DR-Report-Line.                                      
005397      move     spaces to WS-Upper-Field.                                  
005407      move     Mte-Weather (Msn-Ix) to WS-Upper-Field (1:10).             
005417      inspect  WS-Upper-Field converting                                  
005427               "abcdefghijklmnopqrstuvwxyz" to                            
005437               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
005447      move     zero to WS-Tally.                                          
005457      inspect  WS-Upper-Field tallying WS-Tally for all "RAINY".          
005467      if       WS-Tally > zero                                            
005477               move zero to WS-Tally                                      
005487               inspect Dte-Weather (Drn-Ix) tallying WS-Tally             
005497                       for all "IP43"                                     
005507               if WS-Tally = zero                                         
005517                  move "Y" to WS-Conflict-Any                             
005527                  string "SEVERE WEATHER RISK "                           
005537                          Mte-Project-Id (Msn-Ix) " DRONE "               
005547                          Dte-Id (Drn-Ix)                                 
005557                          delimited by size into DR-Report-Line           
005567                  write DR-Report-Line.                                   
005577      if       Dte-Location (Drn-Ix) not = Mte-Location (Msn-Ix)          
005587               move "Y" to WS-Conflict-Any                                
005597               string "WARN LOCATION MISMATCH "                           
005607                       Mte-Project-Id (Msn-Ix) " DRONE "                  
005617                       Dte-Id (Drn-Ix) " drone in "                       
005627                       Dte-Location (Drn-Ix) " mission in "               
005637                       Mte-Location (Msn-Ix)                              
005647                       delimited by size into DR-Report-Line              
005657               write DR-Report-Line.                                      
005667  4195-EXIT.                                                              
005677      exit.                                                               
005687*                                                                         
005697*    ----------------------------------------------------                 
005707*    Double-booking sweep - independent of any mission,                   
005717*    flags anything holding more than one assignment.                     
005727*    ----------------------------------------------------                 
005737*                                                                         
005747  4200-DOUBLE-BOOKING-SCAN.                                               
005757      set      Pil-Ix to 1.                                               
005767  4210-PILOT-DB-LOOP.                                                     
005777      if       Pil-Ix > Pil-Tbl-Count                                     
005787               go to 4220-DRONE-DB-START.                                 
005797      move     zero to WS-Tally.                                          
005807      inspect  Pte-Assignment (Pil-Ix) tallying WS-Tally                  
005817               for all ",".                                               
005827      if       WS-Tally > zero                                            
005837               move "Y" to WS-Conflict-Any                                
005847               string "SEVERE DOUBLE-BOOKED PILOT "                       
005857                       Pte-Id (Pil-Ix) " "                                
005867                       Pte-Assignment (Pil-Ix)                            
005877                       delimited by size into DR-Report-Line              
005887               write DR-Report-Line.                                      
005897      set      Pil-Ix up by 1.                                            
005907      go       to 4210-PILOT-DB-LOOP.                                     
005917  4220-DRONE-DB-START.                                                    
005927      set      Drn-Ix to 1.                                               
005937  4230-DRONE-DB-LOOP.                                                     
005947      if       Drn-Ix > Drn-Tbl-Count                                     
005957               go to 4200-EXIT.                                           
005967      move     zero to WS-Tally.                                          
005977      inspect  Dte-Assignment (Drn-Ix) tallying WS-Tally                  
005987               for all ",".                                               
005997      if       WS-Tally > zero                                            
006007               move "Y" to WS-Conflict-Any                                
006017               string "SEVERE DOUBLE-BOOKED DRONE "                       
006027                       Dte-Id (Drn-Ix) " "                                
006037                       Dte-Assignment (Drn-Ix)                            
006047                       delimited by size into DR-Report-Line              
006057               write DR-Report-Line.                                      
006067      set      Drn-Ix up by 1.                                            
006077      go       to 4230-DRONE-DB-LOOP.                                     
006087  4200-EXIT.                                                              
006097      exit.                                                               
006107*                                                                         
006117*    ----------------------------------------------------                 
006127*    Shared utilities - leading/trailing trim of a split                  
006137*    skill or cert token, the GO-TO-loop way, no intrinsic                
006147*    FUNCTION.                                                            
006157*    ----------------------------------------------------                 
006167*                                                                         
006177  8100-SKILL-TOKEN-BOUNDS.                                                
006187      move     1 to WS-Tok-Start.                                         
006197  8110-SKILL-LSTRIP-LOOP.                                                 
006207      if       WS-Tok-Start > 20                                          
006217               go to 8120-SKILL-SET-END.                                  
006227      if       WS-Skill-Tok-Entry (WS-Tok-Ix)                             
006237               (WS-Tok-Start:1) not = space                               
006247               go to 8120-SKILL-SET-END.                                  
006257      add      1 to WS-Tok-Start.                                         
006267      go       to 8110-SKILL-LSTRIP-LOOP.                                 
006277  8120-SKILL-SET-END.                                                     
006287      move     20 to WS-Tok-End.                                          
006297  8130-SKILL-RSTRIP-LOOP.                                                 
006307      if       WS-Tok-End < WS-Tok-Start                                  
006317               go to 8140-SKILL-SET-LEN.                                  
006327      if       WS-Skill-Tok-Entry (WS-Tok-Ix)                             
006337               (WS-Tok-End:1) not = space                                 
006347               go to 8140-SKILL-SET-LEN.                                  
006357      subtract 1 from WS-Tok-End.                                         
006367      go       to 8130-SKILL-RSTRIP-LOOP.                                 
006377  8140-SKILL-SET-LEN.                                                     
006387      if       WS-Tok-End < WS-Tok-Start                                  
006397               move 1 to WS-Tok-Start                                     
006407               move 1 to WS-Tok-Len                                       
006417               go to 8100-EXIT.                                           
006427      compute  WS-Tok-Len = WS-Tok-End - WS-Tok-Start + 1.                
006437  8100-EXIT.                                                              
006447      exit.                                                               
006457*                                                                         
006467  8150-CERT-TOKEN-BOUNDS.                                                 
006477      move     1 to WS-Tok-Start.                                         
006487  8160-CERT-LSTRIP-LOOP.                                                  
006497      if       WS-Tok-Start > 20                                          
006507               go to 8170-CERT-SET-END.                                   
006517      if       WS-Cert-Tok-Entry (WS-Tok-Ix)                              
006527               (WS-Tok-Start:1) not = space                               
006537               go to 8170-CERT-SET-END.                                   
006547      add      1 to WS-Tok-Start.                                         
006557      go       to 8160-CERT-LSTRIP-LOOP.                                  
006567  8170-CERT-SET-END.                                                      
006577      move     20 to WS-Tok-End.                                          
006587  8180-CERT-RSTRIP-LOOP.                                                  
006597      if       WS-Tok-End < WS-Tok-Start                                  
006607               go to 8190-CERT-SET-LEN.                                   
006617      if       WS-Cert-Tok-Entry (WS-Tok-Ix)                              
006627               (WS-Tok-End:1) not = space                                 
006637               go to 8190-CERT-SET-LEN.                                   
006647      subtract 1 from WS-Tok-End.                                         
006657      go       to 8180-CERT-RSTRIP-LOOP.                                  
006667  8190-CERT-SET-LEN.                                                      
006677      if       WS-Tok-End < WS-Tok-Start                                  
006687               move 1 to WS-Tok-Start                                     
006697               move 1 to WS-Tok-Len                                       
006707               go to 8150-EXIT.                                           
006717      compute  WS-Tok-Len = WS-Tok-End - WS-Tok-Start + 1.                
006727  8150-EXIT.                                                              
006737      exit.                                                               
006747*
006757*    Exact element-bounds trim for a token pulled out of the
006767*    pilot's own comma-split skill/cert list (WS-Cand-Tok-
006777*    Entry) - mirrors 8100/8150 above but works the candidate's
006787*    own list so it can be compared token-for-token instead of
006797*    by substring.
006807*
006817  8460-CAND-TOKEN-BOUNDS.
006827      move     1 to WS-Cand-Tok-Start.
006837  8461-LSTRIP-LOOP.
006847      if       WS-Cand-Tok-Start > 20
006857               go to 8462-SET-TOK-END.
006867      if       WS-Cand-Tok-Entry (WS-Cand-Tok-Ix)
006877               (WS-Cand-Tok-Start:1) not = space
006887               go to 8462-SET-TOK-END.
006897      add      1 to WS-Cand-Tok-Start.
006907      go       to 8461-LSTRIP-LOOP.
006917  8462-SET-TOK-END.
006927      move     20 to WS-Cand-Tok-End.
006937  8463-RSTRIP-LOOP.
006947      if       WS-Cand-Tok-End < WS-Cand-Tok-Start
006957               go to 8464-SET-TOK-LEN.
006967      if       WS-Cand-Tok-Entry (WS-Cand-Tok-Ix)
006977               (WS-Cand-Tok-End:1) not = space
006987               go to 8464-SET-TOK-LEN.
006997      subtract 1 from WS-Cand-Tok-End.
007007      go       to 8463-RSTRIP-LOOP.
007017  8464-SET-TOK-LEN.
007027      if       WS-Cand-Tok-End < WS-Cand-Tok-Start
007037               move 1 to WS-Cand-Tok-Start
007047               move 1 to WS-Cand-Tok-Len
007057               go to 8460-EXIT.
007067      compute  WS-Cand-Tok-Len = WS-Cand-Tok-End -
007077               WS-Cand-Tok-Start + 1.
007087  8460-EXIT.
007097      exit.
007107*
007117*    Looks up WS-Want-Tok against the pilot's own split skill
007127*    or cert list, sets WS-Tok-Match Y/N - exact element
007137*    compare, not the old whole-field substring test that used
007147*    to sit in 4181/4183 above.
007157*
007167  8480-CAND-HAS-TOKEN.
007177      move     1 to WS-Cand-Tok-Ix.
007187  8481-CAND-HAS-LOOP.
007197      if       WS-Cand-Tok-Ix > WS-Cand-Tok-Count
007207               go to 8480-EXIT.
007217      perform  8460-CAND-TOKEN-BOUNDS thru 8460-EXIT.
007227      move     spaces to WS-Cand-Upper-Tok.
007237      move     WS-Cand-Tok-Entry (WS-Cand-Tok-Ix) (WS-Cand-Tok-Start:
007247               WS-Cand-Tok-Len) to WS-Cand-Upper-Tok (1:WS-Cand-Tok-Len).
007257      if       WS-Cand-Upper-Tok = WS-Want-Tok
007267               move "Y" to WS-Tok-Match
007277               go to 8480-EXIT.
007287      set      WS-Cand-Tok-Ix up by 1.
007297      go       to 8481-CAND-HAS-LOOP.
007307  8480-EXIT.
007317      exit.
007327*
007337  9900-MAIN-EXIT.                                                         
007347      goback.                                                             
