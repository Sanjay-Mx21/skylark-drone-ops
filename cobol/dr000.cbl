000010****************************************************************          
000020*                                                               *         
000030*              Drone Ops   -   Start Of Day                    *          
000040*       Reads the control card, validates the run date                    
000050*          and confirms or aborts the batch step                *         
000060*                                                               *         
000070****************************************************************          
000080*                                                                         
000090  identification division.                                                
000100*========================                                                 
000110*                                                                         
000120*                                                                         
000130      program-id.     DR000.                                              
000140*                                                                         
000150      author.         V B Coen.                                           
000160*                                                                         
000170      installation.   Applewood Computers.                                
000180*                                                                         
000190      date-written.   06/09/1988.                                         
000200*                                                                         
000210      date-compiled.                                                      
000220*                                                                         
000230      security.       Copyright (C) 1988-2026, Vincent Bryan Coen.        
000240                      Distributed under the GNU General Public            
000250                      License.  See the file COPYING for details.         
000260*                                                                         
000270*    remarks.        Originally Payroll Start Of Day (PY000 line),        
000280                      reworked 2026 as the Drone Ops Start-of-Day.        
000290*                                                                         
000300                      Reads the one control card for this run             
000310                      (DRCTLCRD), checks the run date is a real           
000320                      calendar date via DRDATE, and that an               
000330                      operation code was actually supplied, then          
000340                      sets Return-Code so the following job step          
000350                      knows whether to proceed.                           
000360*                                                                         
000370*    called modules. DRDATE.                                              
000380*                                                                         
000390*    files used.     DRCTLCRD.  Control card, input.                      
000400*                                                                         
000410*    error messages. DR001, DR002.                                        
000420*                                                                         
000430* changes:                                                                
000440* 06/09/88 vbc     - Created as PY000, Payroll Start of Day.              
000450* 14/02/94 vbc     - Added the date-form swap for USA sites.              
000460* 03/01/99 vbc Y2K - Date work areas widened, century no longer           
000470*                    assumed to be 19.                                    
000480* 03/03/09 vbc     - Migration to Open Cobol v3.00.00.                    
000490* 16/04/24 vbc     - Copyright notice update superseding all              
000500*                    previous notices.                                    
000510* 05/01/26 vbc DR01- Stripped out all screen / menu handling and          
000520*                    the user-name security check, this shop's            
000530*                    Drone Ops run is unattended batch - renamed          
000540*                    DR000, reads DRCTLCRD in place of the Payroll        
000550*                    parameter file and calls DRDATE in place of          
000560*                    MAPS04.                                              
000570* 09/01/26 vbc DR02- Added the DR002 missing-operation-code check,        
000580*                    first cut let a blank op code fall through to        
000590*                    DR100 and abend there.                               
000600*                                                                         
000610*                                                                         
000620  environment      division.                                              
000630*===========================                                              
000640*                                                                         
000650  copy "wsdrenv.cob".                                                     
000660*                                                                         
000670  input-output     section.                                               
000680  file-control.                                                           
000690*                                                                         
000700      select   DRCTLCRD    assign   to "DRCTLCRD"                         
000710                            organization line sequential                  
000720                            file status is WS-Ctl-Status.                 
000730*                                                                         
000740  data             division.                                              
000750*===========================                                              
000760*                                                                         
000770  file section.                                                           
000780*                                                                         
000790  fd  DRCTLCRD.                                                           
000800  copy "wsdrprm.cob".                                                     
000810*                                                                         
000820  working-storage section.                                                
000830*                                                                         
000840  77  Prog-Name            pic x(15) value "DR000 (1.0.02)".              
000850*                                                                         
000860*    Date work area - gives this module its 3 REDEFINES.                  
000870*                                                                         
000880  copy "wsdrdtw.cob".                                                     
000890*                                                                         
000900  01  WS-Switches.                                                        
000910      03  WS-Ctl-Status        pic x(02)  value "00".                     
000920      03  WS-Ctl-Read          pic x(01)  value "N".                      
000930      03  WS-Ctl-EOF           pic x(01)  value "N".                      
000940      03  WS-Op-Valid          pic x(01)  value "N".                      
000950      03  filler               pic x(09)        value spaces.             
000960*                                                                         
000970  01  DR-Date-Linkage.                                                    
000980      03  DRL-Function         pic x(04)  value spaces.                   
000990      03  DRL-Date-1           pic x(10)  value spaces.                   
001000      03  DRL-Date-2           pic x(10)  value spaces.                   
001010      03  DRL-Days-Result      pic s9(06) comp value zero.                
001020      03  DRL-Result-Date      pic x(10)  value spaces.                   
001030      03  DRL-Valid-Flag       pic x(01)  value "N".                      
001040      03  filler               pic x(05)        value spaces.             
001050*                                                                         
001060  01  Error-Messages.                                                     
001070      03  DR001           pic x(36)                                       
001080              value "DR001 DRCTLCRD will not open, rc = ".                
001090      03  DR002           pic x(38)                                       
001100              value "DR002 Run date invalid, aborting step".              
001110      03  DR003           pic x(40)                                       
001120              value "DR003 Operation code blank, aborting step".          
001130      03  filler               pic x(04)        value spaces.             
001140*                                                                         
001150  procedure division.                                                     
001160*=====================                                                    
001170*                                                                         
001180  0000-MAIN.                                                              
001190*                                                                         
001200      perform  1000-OPEN-CONTROL-CARD thru 1000-EXIT.                     
001210      if       Return-Code not = zero                                     
001220               go to 9000-MAIN-EXIT.                                      
001230*                                                                         
001240      perform  2000-READ-CONTROL-CARD thru 2000-EXIT.                     
001250      if       Return-Code not = zero                                     
001260               go to 9000-MAIN-EXIT.                                      
001270*                                                                         
001280      perform  3000-VALIDATE-RUN-DATE thru 3000-EXIT.                     
001290      if       Return-Code not = zero                                     
001300               go to 9000-MAIN-EXIT.                                      
001310*                                                                         
001320      perform  4000-CHECK-OPERATION thru 4000-EXIT.                       
001330*                                                                         
001340      go       to 9000-MAIN-EXIT.                                         
001350*                                                                         
001360*    ----------------------------------------------------                 
001370*    Open the control card file - no card, no run.                        
001380*    ----------------------------------------------------                 
001390*                                                                         
001400  1000-OPEN-CONTROL-CARD.                                                 
001410      move     zero to Return-Code.                                       
001420      open     input DRCTLCRD.                                            
001430      if       WS-Ctl-Status not = "00"                                   
001440               display DR001 WS-Ctl-Status                                
001450               move    1 to Return-Code.                                  
001460  1000-EXIT.                                                              
001470      exit.                                                               
001480*                                                                         
001490*    ----------------------------------------------------                 
001500*    One card only drives one batch step - read it once.                  
001510*    ----------------------------------------------------                 
001520*                                                                         
001530  2000-READ-CONTROL-CARD.                                                 
001540      read     DRCTLCRD                                                   
001550               at end move "Y" to WS-Ctl-EOF.                             
001560      if       WS-Ctl-EOF = "Y" or WS-Ctl-Status not = "00"               
001570               display DR001 WS-Ctl-Status                                
001580               close   DRCTLCRD                                           
001590               move    2 to Return-Code                                   
001600               go to 2000-EXIT.                                           
001610      move     "Y" to WS-Ctl-Read.                                        
001620      close    DRCTLCRD.                                                  
001630  2000-EXIT.                                                              
001640      exit.                                                               
001650*                                                                         
001660*    ----------------------------------------------------                 
001670*    Run date must be a real calendar date - this is what                 
001680*    every maintenance-due comparison is measured against.                
001690*    ----------------------------------------------------                 
001700*                                                                         
001710  3000-VALIDATE-RUN-DATE.                                                 
001720      move     "VALD"      to DRL-Function.                               
001730      move     Drc-Run-Date to DRL-Date-1.                                
001740      call     "DRDATE" using DR-Date-Linkage.                            
001750      if       DRL-Valid-Flag not = "Y"                                   
001760               display DR002                                              
001770               move    3 to Return-Code                                   
001780      else                                                                
001790               move    zero to Return-Code.                               
001800  3000-EXIT.                                                              
001810      exit.                                                               
001820*                                                                         
001830*    ----------------------------------------------------                 
001840*    An operation code the next step cannot recognise is                  
001850*    exactly the same fault as a blank one - catch it here.               
001860*    ----------------------------------------------------                 
001870*                                                                         
001880  4000-CHECK-OPERATION.                                                   
001890      move     "N" to WS-Op-Valid.                                        
001900      if       Drc-Operation-Code = spaces                                
001910               display DR003                                              
001920               move    4 to Return-Code                                   
001930               go to 4000-EXIT.                                           
001940      if       Drc-Operation-Code = "QPIL" or                             
001950               Drc-Operation-Code = "QDRN" or                             
001960               Drc-Operation-Code = "ASGN" or                             
001970               Drc-Operation-Code = "COST" or                             
001980               Drc-Operation-Code = "UPIL" or                             
001990               Drc-Operation-Code = "UDRN" or                             
002000               Drc-Operation-Code = "APIL" or                             
002010               Drc-Operation-Code = "ADRN" or                             
002020               Drc-Operation-Code = "NONE"                                
002030               move "Y" to WS-Op-Valid.                                   
002040      if       WS-Op-Valid = "N"                                          
002050               display DR003                                              
002060               move    4 to Return-Code.                                  
002070  4000-EXIT.                                                              
002080      exit.                                                               
002090*                                                                         
002100  9000-MAIN-EXIT.                                                         
002110      goback.                                                             
