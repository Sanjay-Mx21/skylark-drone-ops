000010*******************************************                               
000020*                                          *                              
000030*  In-Memory Table - Mission Book          *                              
000040*     Loaded once per step from            *                              
000050*     MISSIONS, book is small              *                              
000060*     (tens of missions) so held whole     *                              
000070*******************************************                               
000080* 06/01/26 vbc - Created.                                                 
000090*                                                                         
000100  01  DR-Mission-Table.                                                   
000110      03  Msn-Tbl-Count             pic 9(04)  comp.                      
000120      03  DR-Mission-Entry          occurs 30 times                       
000130                                     indexed by Msn-Ix.                   
000140          05  Mte-Project-Id        pic x(07).                            
000150          05  Mte-Client            pic x(20).                            
000160          05  Mte-Location          pic x(15).                            
000170          05  Mte-Req-Skills        pic x(40).                            
000180          05  Mte-Req-Certs         pic x(40).                            
000190          05  Mte-Start-Date        pic x(10).                            
000200          05  Mte-End-Date          pic x(10).                            
000210          05  Mte-Priority          pic x(10).                            
000220          05  Mte-Budget            pic 9(09).                            
000230          05  Mte-Weather           pic x(10).                            
000240          05  filler                pic x(05)  value spaces.              
000250      03  filler                    pic x(02)  value spaces.              
000260*                                                                         
