000010*******************************************                               
000020*                                          *                              
000030*  Working Storage For Match Candidates    *                              
000040*     Built fresh for each mission scored  *                              
000050*     against the roster / fleet           *                              
000060*******************************************                               
000070* 07/01/26 vbc - Created.                                                 
000080* 22/01/26 vbc - Issue-Line widened to 60, budget lines                   
000090*                were truncating.                                         
000100*                                                                         
000110  01  DR-Pilot-Candidate-Table.                                           
000120      03  Pcl-Count                 pic 9(04)  comp.                      
000130      03  Pcl-Entry                 occurs 50 times                       
000140                                     indexed by Pcl-Ix.                   
000150          05  Pcl-Pilot-Id          pic x(05).                            
000160          05  Pcl-Pilot-Name        pic x(20).                            
000170          05  Pcl-Score             pic 9(02)  comp.                      
000180          05  Pcl-Total-Cost        pic 9(09).                            
000190          05  Pcl-Fit               pic x(07).                            
000200          05  Pcl-Issue-Count       pic 9(02)  comp.                      
000210          05  Pcl-Issue-Line        pic x(60)  occurs 5.                  
000220          05  filler                pic x(05)  value spaces.              
000230      03  filler                    pic x(02)  value spaces.              
000240*                                                                         
000250  01  DR-Drone-Candidate-Table.                                           
000260      03  Dcl-Count                 pic 9(04)  comp.                      
000270      03  Dcl-Entry                 occurs 50 times                       
000280                                     indexed by Dcl-Ix.                   
000290          05  Dcl-Drone-Id          pic x(05).                            
000300          05  Dcl-Model             pic x(20).                            
000310          05  Dcl-Score             pic 9(02)  comp.                      
000320          05  Dcl-Fit               pic x(07).                            
000330          05  Dcl-Issue-Count       pic 9(02)  comp.                      
000340          05  Dcl-Issue-Line        pic x(60)  occurs 4.                  
000350          05  filler                pic x(05)  value spaces.              
000360      03  filler                    pic x(02)  value spaces.              
000370*                                                                         
