000010*******************************************                               
000020*                                          *                              
000030*  In-Memory Table - Drone Fleet           *                              
000040*     Loaded once per step from            *                              
000050*     DRONE-FLEET, fleet is small          *                              
000060*     (tens of drones) so held whole       *                              
000070*******************************************                               
000080* 06/01/26 vbc - Created.                                                 
000090*                                                                         
000100  01  DR-Drone-Table.                                                     
000110      03  Drn-Tbl-Count             pic 9(04)  comp.                      
000120      03  DR-Drone-Entry            occurs 50 times                       
000130                                     indexed by Drn-Ix.                   
000140          05  Dte-Id                pic x(05).                            
000150          05  Dte-Model             pic x(20).                            
000160          05  Dte-Capabilities      pic x(30).                            
000170          05  Dte-Status            pic x(12).                            
000180          05  Dte-Location          pic x(15).                            
000190          05  Dte-Assignment        pic x(30).                            
000200          05  Dte-Maint-Due         pic x(10).                            
000210          05  Dte-Weather           pic x(10).                            
000220          05  filler                pic x(05)  value spaces.              
000230      03  filler                    pic x(02)  value spaces.              
000240*                                                                         
