000010****************************************************************          
000020*                                                               *         
000030*              Drone Ops   -   Roster Maintenance              *          
000040*       One control card, one operation - query, cost,         *          
000050*          status update or mission assignment                 *          
000060*                                                               *         
000070****************************************************************          
000080*                                                                         
000090  identification division.                                                
000100*========================                                                 
000110*                                                                         
000120*                                                                         
000130      program-id.     DR100.                                              
000140*                                                                         
000150      author.         V B Coen.                                           
000160*                                                                         
000170      installation.   Applewood Computers.                                
000180*                                                                         
000190      date-written.   11/09/1988.                                         
000200*                                                                         
000210      date-compiled.                                                      
000220*                                                                         
000230      security.       Copyright (C) 1988-2026, Vincent Bryan Coen.        
000240                      Distributed under the GNU General Public            
000250                      License.  See the file COPYING for details.         
000260*                                                                         
000270*    remarks.        Originally the Employee master transaction           
000280                      build (BCASIC line), reworked 2026 as Drone         
000290                      Ops Roster Maintenance.                             
000300*                                                                         
000310                      Loads the three masters, then obeys the one         
000320                      operation named on DRCTLCRD - roster query,         
000330                      current-assignments list, pilot cost, a             
000340                      status change or a mission assignment.  The         
000350                      masters are rewritten only by the two               
000360                      paragraphs that change them.                        
000370*                                                                         
000380*    called modules. DRDATE.                                              
000390*                                                                         
000400*    files used.     DRCTLCRD  control card, input.                       
000410*                    PILOT-ROSTER  input, rewritten if changed.           
000420*                    DRONE-FLEET   input, rewritten if changed.           
000430*                    MISSIONS      input.                                 
000440*                    OPS-REPORT    output, query/list results.            
000450*                                                                         
000460*    error messages. DR101-DR104.                                         
000470*                                                                         
000480* changes:                                                                
000490* 11/09/88 vbc     - Created as the BCASIC transaction build.             
000500* 02/05/95 vbc     - Added the batch edit pass ahead of update.           
000510* 04/01/99 vbc Y2K - Widened all carried dates to ccyy form.              
000520* 11/03/09 vbc     - Migration to Open Cobol v3.00.00.                    
000530* 16/04/24 vbc     - Copyright notice update superseding all              
000540*                    previous notices.                                    
000550* 06/01/26 vbc DR11- Rebuilt as DR100, Roster Maintenance - one           
000560*                    op per run, replaces the old multi-trans             
000570*                    edit/update pair with a single pass driven           
000580*                    by the control card.                                 
000590* 21/01/26 vbc DR12- Added the Drc-Query-Field/Value filter and
000600*                    the WEATHER=RAINY special case for drones.
000605* 09/02/26 vbc DR28- WEATHER=RAINY test was missing parens round
000606*                    the field/value pair, AND binds tighter than
000607*                    OR - any lowercase "rainy" value matched
000608*                    regardless of field, and mixed case like
000609*                    "Rainy" never matched at all.  Parenthesized
000611*                    the test and compared against the already
000612*                    upper-cased WS-Upper-Value.
000613* 10/02/26 vbc DR30- DR104 was declared for a blank entity id on
000614*                    the control card but nothing raised it, a
000615*                    blank id just fell through 8000-FIND-PILOT
000616*                    to a misleading DR101 not-found.  PCST/UPIL/
000617*                    APIL now check for spaces and report DR104
000618*                    before the lookup runs.
000619*
000620*
000630  environment      division.                                              
000640*===========================                                              
000650*                                                                         
000660  copy "wsdrenv.cob".                                                     
000670*                                                                         
000680  input-output     section.                                               
000690  file-control.                                                           
000700*                                                                         
000710      select   DRCTLCRD    assign   to "DRCTLCRD"                         
000720                            organization line sequential                  
000730                            file status is WS-Ctl-Status.                 
000740      select   PILOT-ROSTER assign  to "PILOT-ROSTER"                     
000750                            organization line sequential                  
000760                            file status is WS-Pil-Status.                 
000770      select   DRONE-FLEET assign   to "DRONE-FLEET"                      
000780                            organization line sequential                  
000790                            file status is WS-Drn-Status.                 
000800      select   MISSIONS    assign   to "MISSIONS"                         
000810                            organization line sequential                  
000820                            file status is WS-Msn-Status.                 
000830      select   OPS-REPORT  assign   to "OPS-REPORT"                       
000840                            organization line sequential                  
000850                            file status is WS-Rpt-Status.                 
000860*                                                                         
000870  data             division.                                              
000880*===========================                                              
000890*                                                                         
000900  file section.                                                           
000910*                                                                         
000920  fd  DRCTLCRD.                                                           
000930  copy "wsdrprm.cob".                                                     
000940*                                                                         
000950  fd  PILOT-ROSTER.                                                       
000960  copy "wsdrpil.cob".                                                     
000970*                                                                         
000980  fd  DRONE-FLEET.                                                        
000990  copy "wsdrdrn.cob".                                                     
001000*                                                                         
001010  fd  MISSIONS.                                                           
001020  copy "wsdrmsn.cob".                                                     
001030*                                                                         
001040  fd  OPS-REPORT.                                                         
001050  01  DR-Report-Line.                                                     
001060      03  DR-Rpt-Text          pic x(130).                                
001070      03  filler               pic x(02)        value spaces.             
001080*                                                                         
001090  working-storage section.                                                
001100*                                                                         
001110  77  Prog-Name            pic x(15) value "DR100 (1.0.02)".              
001120*                                                                         
001130*    Date work area - gives this module its 3 REDEFINES.                  
001140*                                                                         
001150  copy "wsdrdtw.cob".                                                     
001160*                                                                         
001170  copy "wsdrtpil.cob".                                                    
001180  copy "wsdrtdrn.cob".                                                    
001190  copy "wsdrtmsn.cob".                                                    
001200  copy "wsdrtab.cob".                                                     
001210*                                                                         
001220  01  WS-Switches.                                                        
001230      03  WS-Ctl-Status        pic x(02)  value "00".                     
001240      03  WS-Pil-Status        pic x(02)  value "00".                     
001250      03  WS-Drn-Status        pic x(02)  value "00".                     
001260      03  WS-Msn-Status        pic x(02)  value "00".                     
001270      03  WS-Rpt-Status        pic x(02)  value "00".                     
001280      03  WS-Ctl-EOF           pic x(01)  value "N".                      
001290      03  WS-Found-Flag        pic x(01)  value "N".                      
001300      03  WS-Any-Line          pic x(01)  value "N".                      
001310      03  filler               pic x(04)        value spaces.             
001320*                                                                         
001330  01  WS-Work-Areas.                                                      
001340      03  WS-Value-Len         pic 9(02)  comp  value zero.               
001350      03  WS-Tally             pic 9(04)  comp  value zero.               
001360      03  WS-Days              pic s9(06) comp  value zero.               
001370      03  WS-Rate              pic 9(07)        value zero.               
001380      03  WS-Total-Cost        pic 9(09)        value zero.               
001390      03  WS-Out-Ix            pic 9(04)  comp  value zero.               
001400      03  WS-Upper-Field       pic x(40)  value spaces.                   
001410      03  WS-Upper-Value       pic x(20)  value spaces.                   
001420      03  filler               pic x(04)        value spaces.             
001430*                                                                         
001440  01  DR-Date-Linkage.                                                    
001450      03  DRL-Function         pic x(04)  value spaces.                   
001460      03  DRL-Date-1           pic x(10)  value spaces.                   
001470      03  DRL-Date-2           pic x(10)  value spaces.                   
001480      03  DRL-Days-Result      pic s9(06) comp value zero.                
001490      03  DRL-Result-Date      pic x(10)  value spaces.                   
001500      03  DRL-Valid-Flag       pic x(01)  value "N".                      
001510      03  filler               pic x(05)        value spaces.             
001520*                                                                         
001530  01  Error-Messages.                                                     
001540      03  DR101           pic x(17) value "DR101 not found: ".            
001550      03  DR102           pic x(26)                                       
001560              value "DR102 Invalid status code".                          
001570      03  DR103           pic x(22)                                       
001580              value "DR103 Mission unknown".                              
001590      03  DR104           pic x(25)                                       
001600              value "DR104 No pilot entity id".                           
001610      03  filler               pic x(09)        value spaces.             
001620*                                                                         
001630  procedure division.                                                     
001640*=====================                                                    
001650*                                                                         
001660  0000-MAIN.                                                              
001670*                                                                         
001680      perform  0050-OPEN-FILES thru 0050-EXIT.                            
001690      perform  0100-READ-CONTROL-CARD thru 0100-EXIT.                     
001700      perform  1000-LOAD-PILOTS thru 1000-EXIT.                           
001710      perform  1100-LOAD-DRONES thru 1100-EXIT.                           
001720      perform  1200-LOAD-MISSIONS thru 1200-EXIT.                         
001730*                                                                         
001740      if       Drc-Operation-Code = "QPIL"                                
001750               perform 2000-QUERY-PILOTS thru 2000-EXIT.                  
001760      if       Drc-Operation-Code = "QDRN"                                
001770               perform 2100-QUERY-DRONES thru 2100-EXIT.                  
001780      if       Drc-Operation-Code = "ASGN"                                
001790               perform 2200-CURRENT-ASSIGNMENTS thru 2200-EXIT.           
001800      if       Drc-Operation-Code = "COST"                                
001810               perform 2300-CALCULATE-PILOT-COST thru 2300-EXIT.          
001820      if       Drc-Operation-Code = "UPIL"                                
001830               perform 2400-UPDATE-PILOT-STATUS thru 2400-EXIT.           
001840      if       Drc-Operation-Code = "UDRN"                                
001850               perform 2500-UPDATE-DRONE-STATUS thru 2500-EXIT.           
001860      if       Drc-Operation-Code = "APIL"                                
001870               perform 2600-ASSIGN-PILOT thru 2600-EXIT.                  
001880      if       Drc-Operation-Code = "ADRN"                                
001890               perform 2700-ASSIGN-DRONE thru 2700-EXIT.                  
001900*                                                                         
001910      close    PILOT-ROSTER DRONE-FLEET MISSIONS OPS-REPORT.              
001920      go       to 9900-MAIN-EXIT.                                         
001930*                                                                         
001940*    ----------------------------------------------------                 
001950*    Open every file this step might touch - a query run                  
001960*    never writes the masters but opens them anyway, the                  
001970*    roster is small enough that this costs nothing.                      
001980*    ----------------------------------------------------                 
001990*                                                                         
002000  0050-OPEN-FILES.                                                        
002010      open     input  DRCTLCRD PILOT-ROSTER DRONE-FLEET MISSIONS.         
002020      open     output OPS-REPORT.                                         
002030  0050-EXIT.                                                              
002040      exit.                                                               
002050*                                                                         
002060  0100-READ-CONTROL-CARD.                                                 
002070      read     DRCTLCRD                                                   
002080               at end move "Y" to WS-Ctl-EOF.                             
002090  0100-EXIT.                                                              
002100      exit.                                                               
002110*                                                                         
002120*    ----------------------------------------------------                 
002130*    Load paragraphs - one table entry per master record,                 
002140*    the loop runs by GO TO back round itself, not by an                  
002150*    in-line PERFORM.                                                     
002160*    ----------------------------------------------------                 
002170*                                                                         
002180  1000-LOAD-PILOTS.                                                       
002190      move     zero to Pil-Tbl-Count.                                     
002200  1010-LOAD-PILOTS-LOOP.                                                  
002210      read     PILOT-ROSTER                                               
002220               at end go to 1000-EXIT.                                    
002230      add      1 to Pil-Tbl-Count.                                        
002240      set      Pil-Ix to Pil-Tbl-Count.                                   
002250      move     Pil-Id             to Pte-Id (Pil-Ix).                     
002260      move     Pil-Name           to Pte-Name (Pil-Ix).                   
002270      move     Pil-Skills         to Pte-Skills (Pil-Ix).                 
002280      move     Pil-Certs          to Pte-Certs (Pil-Ix).                  
002290      move     Pil-Location       to Pte-Location (Pil-Ix).               
002300      move     Pil-Status         to Pte-Status (Pil-Ix).                 
002310      move     Pil-Current-Assignment to Pte-Assignment (Pil-Ix).         
002320      move     Pil-Available-From to Pte-Avail-From (Pil-Ix).             
002330      move     Pil-Daily-Rate     to Pte-Daily-Rate (Pil-Ix).             
002340      go       to 1010-LOAD-PILOTS-LOOP.                                  
002350  1000-EXIT.                                                              
002360      exit.                                                               
002370*                                                                         
002380  1100-LOAD-DRONES.                                                       
002390      move     zero to Drn-Tbl-Count.                                     
002400  1110-LOAD-DRONES-LOOP.                                                  
002410      read     DRONE-FLEET                                                
002420               at end go to 1100-EXIT.                                    
002430      add      1 to Drn-Tbl-Count.                                        
002440      set      Drn-Ix to Drn-Tbl-Count.                                   
002450      move     Drn-Id             to Dte-Id (Drn-Ix).                     
002460      move     Drn-Model          to Dte-Model (Drn-Ix).                  
002470      move     Drn-Capabilities   to Dte-Capabilities (Drn-Ix).           
002480      move     Drn-Status         to Dte-Status (Drn-Ix).                 
002490      move     Drn-Location       to Dte-Location (Drn-Ix).               
002500      move     Drn-Current-Assignment to Dte-Assignment (Drn-Ix).         
002510      move     Drn-Maintenance-Due to Dte-Maint-Due (Drn-Ix).             
002520      move     Drn-Weather-Resistance to Dte-Weather (Drn-Ix).            
002530      go       to 1110-LOAD-DRONES-LOOP.                                  
002540  1100-EXIT.                                                              
002550      exit.                                                               
002560*                                                                         
002570  1200-LOAD-MISSIONS.                                                     
002580      move     zero to Msn-Tbl-Count.                                     
002590  1210-LOAD-MISSIONS-LOOP.                                                
002600      read     MISSIONS                                                   
002610               at end go to 1200-EXIT.                                    
002620      add      1 to Msn-Tbl-Count.                                        
002630      set      Msn-Ix to Msn-Tbl-Count.                                   
002640      move     Msn-Project-Id     to Mte-Project-Id (Msn-Ix).             
002650      move     Msn-Client         to Mte-Client (Msn-Ix).                 
002660      move     Msn-Location       to Mte-Location (Msn-Ix).               
002670      move     Msn-Required-Skills to Mte-Req-Skills (Msn-Ix).            
002680      move     Msn-Required-Certs to Mte-Req-Certs (Msn-Ix).              
002690      move     Msn-Start-Date     to Mte-Start-Date (Msn-Ix).             
002700      move     Msn-End-Date       to Mte-End-Date (Msn-Ix).               
002710      move     Msn-Priority       to Mte-Priority (Msn-Ix).               
002720      move     Msn-Budget         to Mte-Budget (Msn-Ix).                 
002730      move     Msn-Weather-Forecast to Mte-Weather (Msn-Ix).              
002740      go       to 1210-LOAD-MISSIONS-LOOP.                                
002750  1200-EXIT.                                                              
002760      exit.                                                               
002770*                                                                         
002780*    ----------------------------------------------------                 
002790*    Roster query - one filter field/value per card, any                  
002800*    case.  WEATHER/RAINY is the one special case, it asks                
002810*    for rain-rated drones rather than a literal substring.               
002820*    ----------------------------------------------------                 
002830*                                                                         
002840  2000-QUERY-PILOTS.                                                      
002850      perform  8100-CALC-VALUE-LEN thru 8100-EXIT.                        
002860      move     "N" to WS-Any-Line.                                        
002870      set      Pil-Ix to 1.                                               
002880  2010-QUERY-PILOTS-LOOP.                                                 
002890      if       Pil-Ix > Pil-Tbl-Count                                     
002900               go to 2020-QUERY-PILOTS-DONE.                              
002910      move     spaces to WS-Upper-Field.                                  
002920      if       Drc-Query-Field = "SKILLS"                                 
002930               move Pte-Skills (Pil-Ix) to WS-Upper-Field.                
002940      if       Drc-Query-Field = "CERTS"                                  
002950               move Pte-Certs (Pil-Ix) to WS-Upper-Field.                 
002960      if       Drc-Query-Field = "LOCATION"                               
002970               move Pte-Location (Pil-Ix) to WS-Upper-Field.              
002980      if       Drc-Query-Field = "STATUS"                                 
002990               move Pte-Status (Pil-Ix) to WS-Upper-Field.                
003000      inspect  WS-Upper-Field converting                                  
003010               "abcdefghijklmnopqrstuvwxyz" to                            
003020               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
003030      move     zero to WS-Tally.                                          
003040      if       WS-Value-Len = zero                                        
003050               move 1 to WS-Tally                                         
003060      else                                                                
003070               inspect WS-Upper-Field tallying WS-Tally                   
003080                       for all WS-Upper-Value (1:WS-Value-Len).           
003090      if       WS-Tally > zero                                            
003100               move "Y" to WS-Any-Line                                    
003110               string "PILOT " Pte-Id (Pil-Ix) " "                        
003120                       Pte-Name (Pil-Ix) " " Pte-Status (Pil-Ix)          
003130                       " " Pte-Location (Pil-Ix)                          
003140                       delimited by size into DR-Report-Line              
003150               write DR-Report-Line.                                      
003160      set      Pil-Ix up by 1.                                            
003170      go       to 2010-QUERY-PILOTS-LOOP.                                 
003180  2020-QUERY-PILOTS-DONE.                                                 
003190      if       WS-Any-Line = "N"                                          
003200               move "No pilots match the query filter"                    
003210                    to DR-Report-Line                                     
003220               write DR-Report-Line.                                      
003230  2000-EXIT.                                                              
003240      exit.                                                               
003250*                                                                         
003260  2100-QUERY-DRONES.                                                      
003270      perform  8100-CALC-VALUE-LEN thru 8100-EXIT.                        
003280      move     "N" to WS-Any-Line.                                        
003290      set      Drn-Ix to 1.                                               
003300  2110-QUERY-DRONES-LOOP.                                                 
003310      if       Drn-Ix > Drn-Tbl-Count                                     
003320               go to 2120-QUERY-DRONES-DONE.                              
003330      move     zero to WS-Tally.                                          
003340      if       (Drc-Query-Field = "WEATHER") and
003345               (WS-Upper-Value (1:5) = "RAINY")
003370               inspect Dte-Weather (Drn-Ix) tallying WS-Tally
003380                       for all "IP43"
003390               go to 2130-QUERY-DRONES-CHECK.
003400      move     spaces to WS-Upper-Field.                                  
003410      if       Drc-Query-Field = "CAPS"                                   
003420               move Dte-Capabilities (Drn-Ix) to WS-Upper-Field.          
003430      if       Drc-Query-Field = "STATUS"                                 
003440               move Dte-Status (Drn-Ix) to WS-Upper-Field.                
003450      if       Drc-Query-Field = "LOCATION"                               
003460               move Dte-Location (Drn-Ix) to WS-Upper-Field.              
003470      inspect  WS-Upper-Field converting                                  
003480               "abcdefghijklmnopqrstuvwxyz" to                            
003490               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
003500      if       WS-Value-Len = zero                                        
003510               move 1 to WS-Tally                                         
003520      else                                                                
003530               inspect WS-Upper-Field tallying WS-Tally                   
003540                       for all WS-Upper-Value (1:WS-Value-Len).           
003550  2130-QUERY-DRONES-CHECK.                                                
003560      if       WS-Tally > zero                                            
003570               move "Y" to WS-Any-Line                                    
003580               string "DRONE " Dte-Id (Drn-Ix) " "                        
003590                       Dte-Model (Drn-Ix) " " Dte-Status (Drn-Ix)         
003600                       " " Dte-Location (Drn-Ix)                          
003610                       delimited by size into DR-Report-Line              
003620               write DR-Report-Line.                                      
003630      set      Drn-Ix up by 1.                                            
003640      go       to 2110-QUERY-DRONES-LOOP.                                 
003650  2120-QUERY-DRONES-DONE.                                                 
003660      if       WS-Any-Line = "N"                                          
003670               move "No drones match the query filter"                    
003680                    to DR-Report-Line                                     
003690               write DR-Report-Line.                                      
003700  2100-EXIT.                                                              
003710      exit.                                                               
003720*                                                                         
003730  2200-CURRENT-ASSIGNMENTS.                                               
003740      move     "N" to WS-Any-Line.                                        
003750      set      Pil-Ix to 1.                                               
003760  2210-ASSIGN-LIST-LOOP.                                                  
003770      if       Pil-Ix > Pil-Tbl-Count                                     
003780               go to 2220-ASSIGN-LIST-DONE.                               
003790      if       Pte-Status (Pil-Ix) = "Assigned"                           
003800               move "Y" to WS-Any-Line                                    
003810               string "ASSIGNED " Pte-Id (Pil-Ix) " "                     
003820                       Pte-Name (Pil-Ix) " "                              
003830                       Pte-Assignment (Pil-Ix) " "                        
003840                       Pte-Location (Pil-Ix)                              
003850                       delimited by size into DR-Report-Line              
003860               write DR-Report-Line.                                      
003870      set      Pil-Ix up by 1.                                            
003880      go       to 2210-ASSIGN-LIST-LOOP.                                  
003890  2220-ASSIGN-LIST-DONE.                                                  
003900      if       WS-Any-Line = "N"                                          
003910               move "No pilots currently assigned."                       
003920                    to DR-Report-Line                                     
003930               write DR-Report-Line.                                      
003940  2200-EXIT.                                                              
003950      exit.                                                               
003960*                                                                         
003970*    ----------------------------------------------------                 
003980*    Pilot cost - inclusive day count times the daily rate,               
003990*    the day count comes back from DRDATE as a DIFF.                      
004000*    ----------------------------------------------------                 
004010*                                                                         
004020  2300-CALCULATE-PILOT-COST.                                              
004030      if       Drc-Entity-Id = spaces
004035               move DR104 to DR-Report-Line
004040               write DR-Report-Line
004045               go to 2300-EXIT.
004050      perform  8000-FIND-PILOT thru 8000-EXIT.                            
004060      if       WS-Found-Flag = "N"                                        
004070               move DR101 to DR-Report-Line                               
004080               write DR-Report-Line                                       
004090               go to 2300-EXIT.                                           
004100      move     "DIFF" to DRL-Function.                                    
004110      move     Drc-Cost-Start-Date to DRL-Date-1.                         
004120      move     Drc-Cost-End-Date to DRL-Date-2.                           
004130      call     "DRDATE" using DR-Date-Linkage.                            
004140      compute  WS-Days = DRL-Days-Result + 1.                             
004150      move     Pte-Daily-Rate (Pil-Ix) to WS-Rate.                        
004160      compute  WS-Total-Cost = WS-Days * WS-Rate.                         
004170      string   "COST " Pte-Name (Pil-Ix) " RATE " WS-Rate                 
004180               " DAYS " WS-Days " TOTAL " WS-Total-Cost                   
004190               delimited by size into DR-Report-Line.                     
004200      write    DR-Report-Line.                                            
004210  2300-EXIT.                                                              
004220      exit.                                                               
004230*                                                                         
004240*    ----------------------------------------------------                 
004250*    Status updaters - validate against the fixed status                  
004260*    table before touching the roster/fleet, then rewrite                 
004270*    the whole master from the in-memory table.                           
004280*    ----------------------------------------------------                 
004310*                                                                         
004320  2400-UPDATE-PILOT-STATUS.                                               
004322      if       Drc-Entity-Id = spaces
004324               move DR104 to DR-Report-Line
004326               write DR-Report-Line
004328               go to 2400-EXIT.
004330      perform  8000-FIND-PILOT thru 8000-EXIT.                            
004340      if       WS-Found-Flag = "N"                                        
004350               move DR101 to DR-Report-Line                               
004360               write DR-Report-Line                                       
004370               go to 2400-EXIT.                                           
004380      set      Pst-Ix to 1.                                               
004390      search   Pst-Entry                                                  
004400               at end move "N" to WS-Found-Flag                           
004410               when Pst-Entry (Pst-Ix) = Drc-New-Status                   
004420                    move "Y" to WS-Found-Flag.                            
004430      if       WS-Found-Flag = "N"                                        
004440               move DR102 to DR-Report-Line                               
004450               write DR-Report-Line                                       
004460               go to 2400-EXIT.                                           
004470      move     Drc-New-Status to Pte-Status (Pil-Ix).                     
004480      perform  9000-REWRITE-PILOT-ROSTER thru 9000-EXIT.                  
004490      string   "PILOT " Pte-Name (Pil-Ix) " NOW "                         
004500               Pte-Status (Pil-Ix)                                        
004510               delimited by size into DR-Report-Line.                     
004520      write    DR-Report-Line.                                            
004530  2400-EXIT.                                                              
004540      exit.                                                               
004550*                                                                         
004560  2500-UPDATE-DRONE-STATUS.                                               
004570      perform  8050-FIND-DRONE thru 8050-EXIT.                            
004580      if       WS-Found-Flag = "N"                                        
004590               move DR101 to DR-Report-Line                               
004600               write DR-Report-Line                                       
004610               go to 2500-EXIT.                                           
004620      set      Dst-Ix to 1.                                               
004630      search   Dst-Entry                                                  
004640               at end move "N" to WS-Found-Flag                           
004650               when Dst-Entry (Dst-Ix) = Drc-New-Status                   
004660                    move "Y" to WS-Found-Flag.                            
004670      if       WS-Found-Flag = "N"                                        
004680               move DR102 to DR-Report-Line                               
004690               write DR-Report-Line                                       
004700               go to 2500-EXIT.                                           
004710      move     Drc-New-Status to Dte-Status (Drn-Ix).                     
004720      perform  9100-REWRITE-DRONE-FLEET thru 9100-EXIT.                   
004730      string   "DRONE " Dte-Model (Drn-Ix) " NOW "                        
004740               Dte-Status (Drn-Ix)                                        
004750               delimited by size into DR-Report-Line.                     
004760      write    DR-Report-Line.                                            
004770  2500-EXIT.                                                              
004780      exit.                                                               
004790*                                                                         
004800*    ----------------------------------------------------                 
004810*    Assignment - pilot/drone and mission must both exist,                
004840*    then it is a status set plus the project id recorded.                
004850*    ----------------------------------------------------                 
004860*                                                                         
004870  2600-ASSIGN-PILOT.                                                      
004872      if       Drc-Entity-Id = spaces
004874               move DR104 to DR-Report-Line
004876               write DR-Report-Line
004878               go to 2600-EXIT.
004880      perform  8000-FIND-PILOT thru 8000-EXIT.                            
004890      if       WS-Found-Flag = "N"                                        
004900               move DR101 to DR-Report-Line                               
004910               write DR-Report-Line                                       
004920               go to 2600-EXIT.                                           
004930      perform  8200-FIND-MISSION thru 8200-EXIT.                          
004940      if       WS-Found-Flag = "N"                                        
004950               move DR103 to DR-Report-Line                               
004960               write DR-Report-Line                                       
004970               go to 2600-EXIT.                                           
004980      move     "Assigned" to Pte-Status (Pil-Ix).                         
004990      move     Drc-Assign-Mission-Id to Pte-Assignment (Pil-Ix).          
005000      perform  9000-REWRITE-PILOT-ROSTER thru 9000-EXIT.                  
005010      string   "PILOT " Pte-Name (Pil-Ix) " ASSIGNED "                    
005020               Drc-Assign-Mission-Id                                      
005030               delimited by size into DR-Report-Line.                     
005040      write    DR-Report-Line.                                            
005050  2600-EXIT.                                                              
005060      exit.                                                               
005070*                                                                         
005080  2700-ASSIGN-DRONE.                                                      
005090      perform  8050-FIND-DRONE thru 8050-EXIT.                            
005100      if       WS-Found-Flag = "N"                                        
005110               move DR101 to DR-Report-Line                               
005120               write DR-Report-Line                                       
005130               go to 2700-EXIT.                                           
005140      perform  8200-FIND-MISSION thru 8200-EXIT.                          
005150      if       WS-Found-Flag = "N"                                        
005160               move DR103 to DR-Report-Line                               
005170               write DR-Report-Line                                       
005180               go to 2700-EXIT.                                           
005190      move     "Assigned" to Dte-Status (Drn-Ix).                         
005200      move     Drc-Assign-Mission-Id to Dte-Assignment (Drn-Ix).          
005210      perform  9100-REWRITE-DRONE-FLEET thru 9100-EXIT.                   
005220      string   "DRONE " Dte-Model (Drn-Ix) " ASSIGNED "                   
005230               Drc-Assign-Mission-Id                                      
005240               delimited by size into DR-Report-Line.                     
005250      write    DR-Report-Line.                                            
005260  2700-EXIT.                                                              
005270      exit.                                                               
005280*                                                                         
005290*    ----------------------------------------------------                 
005300*    Table look-ups - leaves Pil-Ix/Drn-Ix/Msn-Ix on the                  
005310*    found entry, WS-Found-Flag tells the caller whether.                 
005320*    ----------------------------------------------------                 
005330*                                                                         
005340  8000-FIND-PILOT.                                                        
005350      move     "N" to WS-Found-Flag.                                      
005360      set      Pil-Ix to 1.                                               
005370  8010-FIND-PILOT-LOOP.                                                   
005380      if       Pil-Ix > Pil-Tbl-Count                                     
005390               go to 8000-EXIT.                                           
005400      if       Pte-Id (Pil-Ix) = Drc-Entity-Id                            
005410               move "Y" to WS-Found-Flag                                  
005420               go to 8000-EXIT.                                           
005430      set      Pil-Ix up by 1.                                            
005440      go       to 8010-FIND-PILOT-LOOP.                                   
005450  8000-EXIT.                                                              
005460      exit.                                                               
005470*                                                                         
005480  8050-FIND-DRONE.                                                        
005490      move     "N" to WS-Found-Flag.                                      
005500      set      Drn-Ix to 1.                                               
005510  8060-FIND-DRONE-LOOP.                                                   
005520      if       Drn-Ix > Drn-Tbl-Count                                     
005530               go to 8050-EXIT.                                           
005540      if       Dte-Id (Drn-Ix) = Drc-Entity-Id                            
005550               move "Y" to WS-Found-Flag                                  
005560               go to 8050-EXIT.                                           
005570      set      Drn-Ix up by 1.                                            
005580      go       to 8060-FIND-DRONE-LOOP.                                   
005590  8050-EXIT.                                                              
005600      exit.                                                               
005610*                                                                         
005620  8100-CALC-VALUE-LEN.                                                    
005630      move     Drc-Query-Value to WS-Upper-Value.                         
005640      inspect  WS-Upper-Value converting                                  
005650               "abcdefghijklmnopqrstuvwxyz" to                            
005660               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
005670      move     20 to WS-Value-Len.                                        
005680  8110-CALC-VALUE-LEN-LOOP.                                               
005690      if       WS-Value-Len = zero                                        
005700               go to 8100-EXIT.                                           
005710      if       WS-Upper-Value (WS-Value-Len:1) not = space                
005720               go to 8100-EXIT.                                           
005730      subtract 1 from WS-Value-Len.                                       
005740      go       to 8110-CALC-VALUE-LEN-LOOP.                               
005750  8100-EXIT.                                                              
005760      exit.                                                               
005770*                                                                         
005780  8200-FIND-MISSION.                                                      
005790      move     "N" to WS-Found-Flag.                                      
005800      set      Msn-Ix to 1.                                               
005810  8210-FIND-MISSION-LOOP.                                                 
005820      if       Msn-Ix > Msn-Tbl-Count                                     
005830               go to 8200-EXIT.                                           
005840      if       Mte-Project-Id (Msn-Ix) = Drc-Assign-Mission-Id            
005850               move "Y" to WS-Found-Flag                                  
005860               go to 8200-EXIT.                                           
005870      set      Msn-Ix up by 1.                                            
005880      go       to 8210-FIND-MISSION-LOOP.                                 
005890  8200-EXIT.                                                              
005900      exit.                                                               
005910*                                                                         
005920*    ----------------------------------------------------                 
005930*    Rewrite the whole master from the table - simplest                   
005940*    way to carry a single field change back to disk when                 
005950*    the roster is only ever tens of records long.                        
005960*    ----------------------------------------------------                 
005970*                                                                         
005980  9000-REWRITE-PILOT-ROSTER.                                              
005990      close    PILOT-ROSTER.                                              
006000      open     output PILOT-ROSTER.                                       
006010      set      Pil-Ix to 1.                                               
006020  9010-REWRITE-PILOT-LOOP.                                                
006030      if       Pil-Ix > Pil-Tbl-Count                                     
006040               go to 9000-EXIT.                                           
006050      move     Pte-Id (Pil-Ix)          to Pil-Id.                        
006060      move     Pte-Name (Pil-Ix)        to Pil-Name.                      
006070      move     Pte-Skills (Pil-Ix)      to Pil-Skills.                    
006080      move     Pte-Certs (Pil-Ix)       to Pil-Certs.                     
006090      move     Pte-Location (Pil-Ix)    to Pil-Location.                  
006100      move     Pte-Status (Pil-Ix)      to Pil-Status.                    
006110      move     Pte-Assignment (Pil-Ix)  to Pil-Current-Assignment.        
006120      move     Pte-Avail-From (Pil-Ix)  to Pil-Available-From.            
006130      move     Pte-Daily-Rate (Pil-Ix)  to Pil-Daily-Rate.                
006140      write    DR-Pilot-Record.                                           
006150      set      Pil-Ix up by 1.                                            
006160      go       to 9010-REWRITE-PILOT-LOOP.                                
006170  9000-EXIT.                                                              
006180      exit.                                                               
006190*                                                                         
006200  9100-REWRITE-DRONE-FLEET.                                               
006210      close    DRONE-FLEET.                                               
006220      open     output DRONE-FLEET.                                        
006230      set      Drn-Ix to 1.                                               
006240  9110-REWRITE-DRONE-LOOP.                                                
006250      if       Drn-Ix > Drn-Tbl-Count                                     
006260               go to 9100-EXIT.                                           
006270      move     Dte-Id (Drn-Ix)          to Drn-Id.                        
006280      move     Dte-Model (Drn-Ix)       to Drn-Model.                     
006290      move     Dte-Capabilities (Drn-Ix) to Drn-Capabilities.             
006300      move     Dte-Status (Drn-Ix)      to Drn-Status.                    
006310      move     Dte-Location (Drn-Ix)    to Drn-Location.                  
006320      move     Dte-Assignment (Drn-Ix)  to Drn-Current-Assignment.        
006330      move     Dte-Maint-Due (Drn-Ix)   to Drn-Maintenance-Due.           
006340      move     Dte-Weather (Drn-Ix)     to Drn-Weather-Resistance.        
006350      write    DR-Drone-Record.                                           
006360      set      Drn-Ix up by 1.                                            
006370      go       to 9110-REWRITE-DRONE-LOOP.                                
006380  9100-EXIT.                                                              
006390      exit.                                                               
006400*                                                                         
006410  9900-MAIN-EXIT.                                                         
006420      goback.                                                             
