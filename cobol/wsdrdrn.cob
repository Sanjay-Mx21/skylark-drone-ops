000010*******************************************                               
000020*                                          *                              
000030*  Record Definition For Drone Fleet       *                              
000040*           File                           *                              
000050*     Uses Drn-Id as key                   *                              
000060*******************************************                               
000070* File size 142 bytes.                                                    
000080*                                                                         
000090* 05/01/26 vbc - Created.                                                 
000100*                                                                         
000110  01  DR-Drone-Record.                                                    
000120      03  Drn-Id                    pic x(05).                            
000130      03  Drn-Model                 pic x(20).                            
000140      03  Drn-Capabilities          pic x(30).                            
000150*                                   csv, e.g. LiDAR,RGB,Thermal           
000160      03  Drn-Status                pic x(12).                            
000170*                                   Avail/Assigned/Maintenance            
000180      03  Drn-Location              pic x(15).                            
000190*                                   home base city                        
000200      03  Drn-Current-Assignment    pic x(30).                            
000210*                                   project id(s) csv, - = none           
000220      03  Drn-Maintenance-Due       pic x(10).                            
000230*                                   ccyy-mm-dd, next service              
000240      03  Drn-Weather-Resistance    pic x(10).                            
000250*                                   rain-capable iff has IP43             
000260      03  filler                    pic x(10).                            
000270*                                                                         
