000010****************************************************************          
000020*                                                               *         
000030*          Drone Ops   -   Maintenance And Match Report        *          
000040*       Flags drone maintenance, scores pilots and drones       *         
000050*          against the target mission, plans reassignment       *         
000060*                                                               *         
000070****************************************************************          
000080*                                                                         
000090  identification division.                                                
000100*========================                                                 
000110*                                                                         
000120*                                                                         
000130      program-id.     DR800.                                              
000140*                                                                         
000150      author.         V B Coen.                                           
000160*                                                                         
000170      installation.   Applewood Computers.                                
000180*                                                                         
000190      date-written.   03/10/1989.                                         
000200*                                                                         
000210      date-compiled.                                                      
000220*                                                                         
000230      security.       Copyright (C) 1989-2026, Vincent Bryan Coen.        
000240                      Distributed under the GNU General Public            
000250                      License.  See the file COPYING for details.         
000260*                                                                         
000270*    remarks.        Originally the Vacation Report (VACPRINT             
000280                      line), reworked 2026 for drone ops match            
000290                      and maintenance reporting.                          
000300*                                                                         
000310                      Always prints the fleet maintenance alert           
000320                      list.  If the control card names a target           
000330                      mission it also scores every pilot and              
000340                      every drone against that mission and                
000350                      prints a reassignment plan for it.                  
000360*                                                                         
000370*    called modules. DRDATE.                                              
000380*                                                                         
000390*    files used.     DRCTLCRD  control card, input.                       
000400*                    PILOT-ROSTER, DRONE-FLEET, MISSIONS input.           
000410*                    OPS-REPORT    output, all report lines.              
000420*                                                                         
000430*    error messages. DR801.                                               
000440*                                                                         
000450* changes:                                                                
000460* 03/10/89 vbc     - Created as VACPRINT, the Vacation Report.            
000470* 17/06/96 vbc     - Added the carry-forward exception line.              
000480* 07/01/99 vbc Y2K - Widened all carried dates to ccyy form.              
000490* 19/03/09 vbc     - Migration to Open Cobol v3.00.00.                    
000500* 16/04/24 vbc     - Copyright notice update superseding all              
000510*                    previous notices.                                    
000520* 08/01/26 vbc DR20- Rebuilt as DR800 - dropped the vacation              
000530*                    entitlement logic entirely, kept the report          
000540*                    writer's line-building style for the new             
000550*                    maintenance alert and match ranking lines.           
000560* 23/01/26 vbc DR21- Added the skill/capability mapping lookup
000570*                    and the reassignment plan section.
000575* 09/02/26 vbc DR27- 4140-CHECK-PILOT-AVAIL scored the on-leave-
000576*                    but-available-before-start case but never
000577*                    logged it, added the missing issue line.
000578* 10/02/26 vbc DR29- Skill/cert/capability checks tested a pilot
000579*                    or drone's own list by INSPECT substring,
000580*                    so e.g. a held "Night-Ops-Advanced" wrongly
000581*                    satisfied a required "Night-Ops".  Split the
000582*                    candidate's own list the same way the
000583*                    required list is split and compare element
000584*                    for element - 4111/4121/4310 and the new
000585*                    8460/8480 helpers.
000586*
000590*
000600  environment      division.                                              
000610*===========================                                              
000620*                                                                         
000630  copy "wsdrenv.cob".                                                     
000640*                                                                         
000650  input-output     section.                                               
000660  file-control.                                                           
000670*                                                                         
000680      select   DRCTLCRD    assign   to "DRCTLCRD"                         
000690                            organization line sequential                  
000700                            file status is WS-Ctl-Status.                 
000710      select   PILOT-ROSTER assign  to "PILOT-ROSTER"                     
000720                            organization line sequential                  
000730                            file status is WS-Pil-Status.                 
000740      select   DRONE-FLEET assign   to "DRONE-FLEET"                      
000750                            organization line sequential                  
000760                            file status is WS-Drn-Status.                 
000770      select   MISSIONS    assign   to "MISSIONS"                         
000780                            organization line sequential                  
000790                            file status is WS-Msn-Status.                 
000800      select   OPS-REPORT  assign   to "OPS-REPORT"                       
000810                            organization line sequential                  
000820                            file status is WS-Rpt-Status.                 
000830*                                                                         
000840  data             division.                                              
000850*===========================                                              
000860*                                                                         
000870  file section.                                                           
000880*                                                                         
000890  fd  DRCTLCRD.                                                           
000900  copy "wsdrprm.cob".                                                     
000910*                                                                         
000920  fd  PILOT-ROSTER.                                                       
000930  copy "wsdrpil.cob".                                                     
000940*                                                                         
000950  fd  DRONE-FLEET.                                                        
000960  copy "wsdrdrn.cob".                                                     
000970*                                                                         
000980  fd  MISSIONS.                                                           
000990  copy "wsdrmsn.cob".                                                     
001000*                                                                         
001010  fd  OPS-REPORT.                                                         
001020  01  DR-Report-Line.                                                     
001030      03  DR-Rpt-Text          pic x(130).                                
001040      03  filler               pic x(02)        value spaces.             
001050*                                                                         
001060  working-storage section.                                                
001070*                                                                         
001080  77  Prog-Name            pic x(15) value "DR800 (1.0.02)".              
001090*                                                                         
001100*    Date work area - gives this module its 3 REDEFINES.                  
001110*                                                                         
001120  copy "wsdrdtw.cob".                                                     
001130*                                                                         
001140  copy "wsdrtpil.cob".                                                    
001150  copy "wsdrtdrn.cob".                                                    
001160  copy "wsdrtmsn.cob".                                                    
001170  copy "wsdrtab.cob".                                                     
001180  copy "wsdrcan.cob".                                                     
001190*                                                                         
001200  01  WS-Switches.                                                        
001210      03  WS-Ctl-Status        pic x(02)  value "00".                     
001220      03  WS-Pil-Status        pic x(02)  value "00".                     
001230      03  WS-Drn-Status        pic x(02)  value "00".                     
001240      03  WS-Msn-Status        pic x(02)  value "00".                     
001250      03  WS-Rpt-Status        pic x(02)  value "00".                     
001260      03  WS-Any-Line          pic x(01)  value "N".                      
001270      03  WS-Found-Flag        pic x(01)  value "N".                      
001280      03  filler               pic x(05)        value spaces.             
001290*                                                                         
001300  01  WS-Mission-Work.                                                    
001310      03  WS-Mission-Days      pic s9(06) comp value zero.                
001320      03  WS-Skill-Tok-Count   pic 9(02)  comp value zero.                
001330      03  WS-Skill-Tok-Entry   pic x(20)  occurs 8.                       
001340      03  WS-Cert-Tok-Count    pic 9(02)  comp value zero.                
001350      03  WS-Cert-Tok-Entry    pic x(20)  occurs 8.                       
001360      03  WS-Need-Lidar        pic x(01)  value "N".                      
001370      03  WS-Need-Rgb          pic x(01)  value "N".                      
001380      03  WS-Need-Thermal      pic x(01)  value "N".                      
001390      03  filler               pic x(04)        value spaces.             
001400*                                                                         
001410  01  WS-Score-Work.                                                      
001420      03  WS-Score             pic 9(02)  comp value zero.                
001430      03  WS-Cand-Cost         pic 9(09)        value zero.               
001440      03  WS-Tally             pic 9(04)  comp value zero.                
001450      03  WS-Tok-Ix            pic 9(02)  comp value zero.                
001460      03  WS-Tok-Start         pic 9(02)  comp value zero.                
001470      03  WS-Tok-End           pic 9(02)  comp value zero.                
001480      03  WS-Tok-Len           pic 9(02)  comp value zero.                
001490      03  WS-Missing-Any       pic x(01)  value "N".                      
001500      03  WS-Missing-Ptr       pic 9(02)  comp value 1.                   
001510      03  WS-Missing-Text      pic x(60)  value spaces.                   
001520      03  WS-Need-Text         pic x(30)  value spaces.                   
001530      03  WS-Upper-Field       pic x(40)  value spaces.                   
001540      03  WS-Upper-Tok         pic x(20)  value spaces.                   
001550      03  WS-Pass              pic 9(02)  comp value zero.                
001560      03  WS-Cmp               pic 9(02)  comp value zero.                
001570      03  WS-Cmp2              pic 9(02)  comp value zero.                
001580      03  WS-Out-Ix            pic 9(02)  comp value zero.                
001590      03  WS-Days-To-Due       pic s9(06) comp value zero.                
001591      03  WS-Cand-Tok-Count    pic 9(02)  comp value zero.
001592      03  WS-Cand-Tok-Entry    pic x(20)  occurs 8.
001593      03  WS-Cand-Tok-Ix       pic 9(02)  comp value zero.
001594      03  WS-Cand-Tok-Start    pic 9(02)  comp value zero.
001595      03  WS-Cand-Tok-End      pic 9(02)  comp value zero.
001596      03  WS-Cand-Tok-Len      pic 9(02)  comp value zero.
001597      03  WS-Cand-Upper-Tok    pic x(20)  value spaces.
001598      03  WS-Tok-Match         pic x(01)  value "N".
001599      03  WS-Want-Tok          pic x(20)  value spaces.
001600      03  filler               pic x(01)        value spaces.
001610*                                                                         
001620*    Swap temp - byte layout must track Pcl-Entry in wsdrcan.cob          
001630*    exactly, the bubble sort swaps by whole-record MOVE.                 
001640*                                                                         
001650  01  WS-Pcl-Temp.                                                        
001660      03  WS-Pcl-T-Id          pic x(05).                                 
001670      03  WS-Pcl-T-Name        pic x(20).                                 
001680      03  WS-Pcl-T-Score       pic 9(02)  comp.                           
001690      03  WS-Pcl-T-Cost        pic 9(09).                                 
001700      03  WS-Pcl-T-Fit         pic x(07).                                 
001710      03  WS-Pcl-T-Ic          pic 9(02)  comp.                           
001720      03  WS-Pcl-T-Line        pic x(60)  occurs 5.                       
001730      03  filler               pic x(05)  value spaces.                   
001740*                                                                         
001750*    Swap temp - byte layout must track Dcl-Entry in wsdrcan.cob          
001760*    exactly, the bubble sort swaps by whole-record MOVE.                 
001770*                                                                         
001780  01  WS-Dcl-Temp.                                                        
001790      03  WS-Dcl-T-Id          pic x(05).                                 
001800      03  WS-Dcl-T-Model       pic x(20).                                 
001810      03  WS-Dcl-T-Score       pic 9(02)  comp.                           
001820      03  WS-Dcl-T-Fit         pic x(07).                                 
001830      03  WS-Dcl-T-Ic          pic 9(02)  comp.                           
001840      03  WS-Dcl-T-Line        pic x(60)  occurs 4.                       
001850      03  filler               pic x(05)  value spaces.                   
001860*                                                                         
001870  01  DR-Date-Linkage.                                                    
001880      03  DRL-Function         pic x(04)  value spaces.                   
001890      03  DRL-Date-1           pic x(10)  value spaces.                   
001900      03  DRL-Date-2           pic x(10)  value spaces.                   
001910      03  DRL-Days-Result      pic s9(06) comp value zero.                
001920      03  DRL-Result-Date      pic x(10)  value spaces.                   
001930      03  DRL-Valid-Flag       pic x(01)  value "N".                      
001940      03  filler               pic x(05)        value spaces.             
001950*                                                                         
001960  01  Error-Messages.                                                     
001970      03  DR801           pic x(22)                                       
001980              value "DR801 Mission unknown".                              
001990      03  filler               pic x(10)        value spaces.             
002000*                                                                         
002010  procedure division.                                                     
002020*=====================                                                    
002030*                                                                         
002040  0000-MAIN.                                                              
002050*                                                                         
002060      open     input  DRCTLCRD PILOT-ROSTER DRONE-FLEET MISSIONS.         
002070      open     output OPS-REPORT.                                         
002080      read     DRCTLCRD.                                                  
002090      perform  1000-LOAD-PILOTS thru 1000-EXIT.                           
002100      perform  1100-LOAD-DRONES thru 1100-EXIT.                           
002110      perform  1200-LOAD-MISSIONS thru 1200-EXIT.                         
002120      perform  3000-FLAG-MAINTENANCE thru 3000-EXIT.                      
002130*                                                                         
002140      if       Drc-Target-Project-Id not = spaces                         
002150               perform 3900-FIND-TARGET-MISSION thru 3900-EXIT.           
002160      if       Drc-Target-Project-Id not = spaces                         
002170               and WS-Found-Flag = "N"                                    
002180               move DR801 to DR-Report-Line                               
002190               write DR-Report-Line                                       
002200               go to 0090-CLOSE-DOWN.                                     
002210      if       Drc-Target-Project-Id not = spaces                         
002220               perform 4000-MATCH-PILOTS thru 4000-EXIT                   
002230               perform 4200-MATCH-DRONES thru 4200-EXIT                   
002240               perform 5000-REASSIGNMENT-PLAN thru 5000-EXIT.             
002250*                                                                         
002260  0090-CLOSE-DOWN.                                                        
002270      close    PILOT-ROSTER DRONE-FLEET MISSIONS OPS-REPORT.              
002280      close    DRCTLCRD.                                                  
002290      go       to 9900-MAIN-EXIT.                                         
002300*                                                                         
002310*    ----------------------------------------------------                 
002320*    Load paragraphs - same pattern as DR100's loaders.                   
002330*    ----------------------------------------------------                 
002340*                                                                         
002350  1000-LOAD-PILOTS.                                                       
002360      move     zero to Pil-Tbl-Count.                                     
002370  1010-LOAD-PILOTS-LOOP.                                                  
002380      read     PILOT-ROSTER                                               
002390               at end go to 1000-EXIT.                                    
002400      add      1 to Pil-Tbl-Count.                                        
002410      set      Pil-Ix to Pil-Tbl-Count.                                   
002420      move     Pil-Id             to Pte-Id (Pil-Ix).                     
002430      move     Pil-Name           to Pte-Name (Pil-Ix).                   
002440      move     Pil-Skills         to Pte-Skills (Pil-Ix).                 
002450      move     Pil-Certs          to Pte-Certs (Pil-Ix).                  
002460      move     Pil-Location       to Pte-Location (Pil-Ix).               
002470      move     Pil-Status         to Pte-Status (Pil-Ix).                 
002480      move     Pil-Current-Assignment to Pte-Assignment (Pil-Ix).         
002490      move     Pil-Available-From to Pte-Avail-From (Pil-Ix).             
002500      move     Pil-Daily-Rate     to Pte-Daily-Rate (Pil-Ix).             
002510      go       to 1010-LOAD-PILOTS-LOOP.                                  
002520  1000-EXIT.                                                              
002530      exit.                                                               
002540*                                                                         
002550  1100-LOAD-DRONES.                                                       
002560      move     zero to Drn-Tbl-Count.                                     
002570  1110-LOAD-DRONES-LOOP.                                                  
002580      read     DRONE-FLEET                                                
002590               at end go to 1100-EXIT.                                    
002600      add      1 to Drn-Tbl-Count.                                        
002610      set      Drn-Ix to Drn-Tbl-Count.                                   
002620      move     Drn-Id             to Dte-Id (Drn-Ix).                     
002630      move     Drn-Model          to Dte-Model (Drn-Ix).                  
002640      move     Drn-Capabilities   to Dte-Capabilities (Drn-Ix).           
002650      move     Drn-Status         to Dte-Status (Drn-Ix).                 
002660      move     Drn-Location       to Dte-Location (Drn-Ix).               
002670      move     Drn-Current-Assignment to Dte-Assignment (Drn-Ix).         
002680      move     Drn-Maintenance-Due to Dte-Maint-Due (Drn-Ix).             
002690      move     Drn-Weather-Resistance to Dte-Weather (Drn-Ix).            
002700      go       to 1110-LOAD-DRONES-LOOP.                                  
002710  1100-EXIT.                                                              
002720      exit.                                                               
002730*                                                                         
002740  1200-LOAD-MISSIONS.                                                     
002750      move     zero to Msn-Tbl-Count.                                     
002760  1210-LOAD-MISSIONS-LOOP.                                                
002770      read     MISSIONS                                                   
002780               at end go to 1200-EXIT.                                    
002790      add      1 to Msn-Tbl-Count.                                        
002800      set      Msn-Ix to Msn-Tbl-Count.                                   
002810      move     Msn-Project-Id     to Mte-Project-Id (Msn-Ix).             
002820      move     Msn-Client         to Mte-Client (Msn-Ix).                 
002830      move     Msn-Location       to Mte-Location (Msn-Ix).               
002840      move     Msn-Required-Skills to Mte-Req-Skills (Msn-Ix).            
002850      move     Msn-Required-Certs to Mte-Req-Certs (Msn-Ix).              
002860      move     Msn-Start-Date     to Mte-Start-Date (Msn-Ix).             
002870      move     Msn-End-Date       to Mte-End-Date (Msn-Ix).               
002880      move     Msn-Priority       to Mte-Priority (Msn-Ix).               
002890      move     Msn-Budget         to Mte-Budget (Msn-Ix).                 
002900      move     Msn-Weather-Forecast to Mte-Weather (Msn-Ix).              
002910      go       to 1210-LOAD-MISSIONS-LOOP.                                
002920  1200-EXIT.                                                              
002930      exit.                                                               
002940*                                                                         
002950*    ----------------------------------------------------                 
002960*    Maintenance flagger - due date at or before the run                  
002970*    date is overdue, within 7 days after is due soon.                    
002980*    ----------------------------------------------------                 
002990*                                                                         
003000  3000-FLAG-MAINTENANCE.                                                  
003010      move     "N" to WS-Any-Line.                                        
003020      set      Drn-Ix to 1.                                               
003030  3010-FLAG-MAINT-LOOP.                                                   
003040      if       Drn-Ix > Drn-Tbl-Count                                     
003050               go to 3020-FLAG-MAINT-DONE.                                
003060      move     "DIFF" to DRL-Function.                                    
003070      move     Drc-Run-Date to DRL-Date-1.                                
003080      move     Dte-Maint-Due (Drn-Ix) to DRL-Date-2.                      
003090      call     "DRDATE" using DR-Date-Linkage.                            
003100      move     DRL-Days-Result to WS-Days-To-Due.                         
003110      if       WS-Days-To-Due not > zero                                  
003120               move "Y" to WS-Any-Line                                    
003130               string "OVERDUE DRONE " Dte-Id (Drn-Ix) " "                
003140                       Dte-Model (Drn-Ix) " DUE "                         
003150                       Dte-Maint-Due (Drn-Ix)                             
003160                       delimited by size into DR-Report-Line              
003170               write DR-Report-Line                                       
003180               go to 3015-FLAG-MAINT-NEXT.                                
003190      if       WS-Days-To-Due > zero and WS-Days-To-Due <= 7              
003200               move "Y" to WS-Any-Line                                    
003210               string "DUE SOON DRONE " Dte-Id (Drn-Ix) " "               
003220                       Dte-Model (Drn-Ix) " DUE "                         
003230                       Dte-Maint-Due (Drn-Ix)                             
003240                       delimited by size into DR-Report-Line              
003250               write DR-Report-Line.                                      
003260  3015-FLAG-MAINT-NEXT.                                                   
003270      set      Drn-Ix up by 1.                                            
003280      go       to 3010-FLAG-MAINT-LOOP.                                   
003290  3020-FLAG-MAINT-DONE.                                                   
003300      if       WS-Any-Line = "N"                                          
003310               move "No maintenance issues flagged"                       
003320                    to DR-Report-Line                                     
003330               write DR-Report-Line.                                      
003340  3000-EXIT.                                                              
003350      exit.                                                               
003360*                                                                         
003370*    ----------------------------------------------------                 
003380*    Target mission lookup and list split - done once, the                
003390*    pilot and drone matchers both read the split tokens.                 
003400*    ----------------------------------------------------                 
003410*                                                                         
003420  3900-FIND-TARGET-MISSION.                                               
003430      move     "N" to WS-Found-Flag.                                      
003440      set      Msn-Ix to 1.                                               
003450  3910-FIND-TARGET-LOOP.                                                  
003460      if       Msn-Ix > Msn-Tbl-Count                                     
003470               go to 3900-EXIT.                                           
003480      if       Mte-Project-Id (Msn-Ix) = Drc-Target-Project-Id            
003490               move "Y" to WS-Found-Flag                                  
003500               perform 3950-SPLIT-MISSION-LISTS thru 3950-EXIT            
003510               go to 3900-EXIT.                                           
003520      set      Msn-Ix up by 1.                                            
003530      go       to 3910-FIND-TARGET-LOOP.                                  
003540  3900-EXIT.                                                              
003550      exit.                                                               
003560*                                                                         
003570  3950-SPLIT-MISSION-LISTS.                                               
003580      unstring Mte-Req-Skills (Msn-Ix) delimited by ","                   
003590               into WS-Skill-Tok-Entry (1) WS-Skill-Tok-Entry (2)         
003600                    WS-Skill-Tok-Entry (3) WS-Skill-Tok-Entry (4)         
003610                    WS-Skill-Tok-Entry (5) WS-Skill-Tok-Entry (6)         
003620                    WS-Skill-Tok-Entry (7) WS-Skill-Tok-Entry (8)         
003630               tallying in WS-Skill-Tok-Count.                            
003640      unstring Mte-Req-Certs (Msn-Ix) delimited by ","                    
003650               into WS-Cert-Tok-Entry (1) WS-Cert-Tok-Entry (2)           
003660                    WS-Cert-Tok-Entry (3) WS-Cert-Tok-Entry (4)           
003670                    WS-Cert-Tok-Entry (5) WS-Cert-Tok-Entry (6)           
003680                    WS-Cert-Tok-Entry (7) WS-Cert-Tok-Entry (8)           
003690               tallying in WS-Cert-Tok-Count.                             
003700      move     "DIFF" to DRL-Function.                                    
003710      move     Mte-Start-Date (Msn-Ix) to DRL-Date-1.                     
003720      move     Mte-End-Date (Msn-Ix) to DRL-Date-2.                       
003730      call     "DRDATE" using DR-Date-Linkage.                            
003740      compute  WS-Mission-Days = DRL-Days-Result + 1.                     
003750      move     "N" to WS-Need-Lidar.                                      
003760      move     "N" to WS-Need-Rgb.                                        
003770      move     "N" to WS-Need-Thermal.                                    
003780      move     1 to WS-Tok-Ix.                                            
003790  3960-MAP-SKILL-LOOP.                                                    
003800      if       WS-Tok-Ix > WS-Skill-Tok-Count                             
003810               go to 3950-EXIT.                                           
003820      perform  8400-TOKEN-BOUNDS thru 8400-EXIT.                          
003830      move     spaces to WS-Upper-Tok.                                    
003840      move     WS-Skill-Tok-Entry (WS-Tok-Ix) (WS-Tok-Start:              
003850               WS-Tok-Len) to WS-Upper-Tok (1:WS-Tok-Len).                
003860      inspect  WS-Upper-Tok converting                                    
003870               "abcdefghijklmnopqrstuvwxyz" to                            
003880               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
003890      set      Skm-Ix to 1.                                               
003900      search   Skm-Entry                                                  
003910               at end next sentence                                       
003920               when Skm-Skill (Skm-Ix) = WS-Upper-Tok                     
003930                    perform 8500-SET-NEED-FLAGS thru 8500-EXIT.           
003940      set      WS-Tok-Ix up by 1.                                         
003950      go       to 3960-MAP-SKILL-LOOP.                                    
003960  3950-EXIT.                                                              
003970      exit.                                                               
003980*                                                                         
003990*    ----------------------------------------------------                 
004000*    Pilot matching engine - skills/certs/location/                       
004010*    availability/budget, 12 points maximum.                              
004020*    ----------------------------------------------------                 
004030*                                                                         
004040  4000-MATCH-PILOTS.                                                      
004050      move     zero to Pcl-Count.                                         
004060      set      Pil-Ix to 1.                                               
004070  4010-MATCH-PILOTS-LOOP.                                                 
004080      if       Pil-Ix > Pil-Tbl-Count                                     
004090               go to 4020-MATCH-PILOTS-SORT.                              
004100      perform  4100-SCORE-ONE-PILOT thru 4100-EXIT.                       
004110      set      Pil-Ix up by 1.                                            
004120      go       to 4010-MATCH-PILOTS-LOOP.                                 
004130  4020-MATCH-PILOTS-SORT.                                                 
004140      perform  4150-SORT-PILOT-CAND thru 4150-EXIT.                       
004150      move     "PILOT MATCH RANKING" to DR-Report-Line.                   
004160      write    DR-Report-Line.                                            
004170      set      Pcl-Ix to 1.                                               
004180  4030-WRITE-PILOT-RANK-LOOP.                                             
004190      if       Pcl-Ix > Pcl-Count                                         
004200               go to 4000-EXIT.                                           
004210      string   Pcl-Pilot-Id (Pcl-Ix) " "                                  
004220               Pcl-Pilot-Name (Pcl-Ix) " SCORE "                          
004230               Pcl-Score (Pcl-Ix) " " Pcl-Fit (Pcl-Ix)                    
004240               " COST " Pcl-Total-Cost (Pcl-Ix)                           
004250               delimited by size into DR-Report-Line.                     
004260      write    DR-Report-Line.                                            
004270      if       Pcl-Issue-Count (Pcl-Ix) > zero                            
004280               move 1 to WS-Out-Ix                                        
004290  4035-WRITE-PILOT-ISSUE-LOOP.                                            
004300      if       WS-Out-Ix > Pcl-Issue-Count (Pcl-Ix)                       
004310               go to 4036-WRITE-PILOT-ISSUE-DONE.                         
004320      string   "    " Pcl-Issue-Line (Pcl-Ix WS-Out-Ix)                   
004330               delimited by size into DR-Report-Line.                     
004340      write    DR-Report-Line.                                            
004350      add      1 to WS-Out-Ix.                                            
004360      go       to 4035-WRITE-PILOT-ISSUE-LOOP.                            
004370  4036-WRITE-PILOT-ISSUE-DONE.                                            
004380      set      Pcl-Ix up by 1.                                            
004390      go       to 4030-WRITE-PILOT-RANK-LOOP.                             
004400  4000-EXIT.                                                              
004410      exit.                                                               
004420*                                                                         
004430  4100-SCORE-ONE-PILOT.                                                   
004440      move     zero to WS-Score.                                          
004450      move     zero to Pcl-Issue-Count (Pil-Ix).                          
004460      move     1 to WS-Out-Ix.                                            
004470      perform  4110-CHECK-PILOT-SKILLS thru 4110-EXIT.                    
004480      perform  4120-CHECK-PILOT-CERTS thru 4120-EXIT.                     
004490      perform  4130-CHECK-PILOT-LOCATION thru 4130-EXIT.                  
004500      perform  4140-CHECK-PILOT-AVAIL thru 4140-EXIT.                     
004510      perform  4145-CHECK-PILOT-BUDGET thru 4145-EXIT.                    
004520      move     Pte-Id (Pil-Ix) to Pcl-Pilot-Id (Pil-Ix).                  
004530      move     Pte-Name (Pil-Ix) to Pcl-Pilot-Name (Pil-Ix).              
004540      move     WS-Score to Pcl-Score (Pil-Ix).                            
004550      move     WS-Cand-Cost to Pcl-Total-Cost (Pil-Ix).                   
004560      if       WS-Score >= 10                                             
004570               move "Perfect" to Pcl-Fit (Pil-Ix)                         
004580      else if  WS-Score >= 6                                              
004590               move "Partial" to Pcl-Fit (Pil-Ix)                         
004600      else                                                                
004610               move "Poor"    to Pcl-Fit (Pil-Ix).                        
004620      add      1 to Pcl-Count.                                            
004630  4100-EXIT.                                                              
004640      exit.                                                               
004650*                                                                         
004660  4110-CHECK-PILOT-SKILLS.
004670      move     spaces to WS-Upper-Field.
004680      move     Pte-Skills (Pil-Ix) to WS-Upper-Field.
004690      inspect  WS-Upper-Field converting
004700               "abcdefghijklmnopqrstuvwxyz" to
004710               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004720      unstring WS-Upper-Field delimited by ","
004730               into WS-Cand-Tok-Entry (1) WS-Cand-Tok-Entry (2)
004740                    WS-Cand-Tok-Entry (3) WS-Cand-Tok-Entry (4)
004750                    WS-Cand-Tok-Entry (5) WS-Cand-Tok-Entry (6)
004760                    WS-Cand-Tok-Entry (7) WS-Cand-Tok-Entry (8)
004770               tallying in WS-Cand-Tok-Count.
004780      move     "N" to WS-Missing-Any.
004790      move     1 to WS-Missing-Ptr.
004800      move     spaces to WS-Missing-Text.
004810      move     1 to WS-Tok-Ix.
004820  4111-SKILL-TOKEN-LOOP.
004830      if       WS-Tok-Ix > WS-Skill-Tok-Count
004840               go to 4112-SKILL-TOKEN-DONE.
004850      perform  8400-TOKEN-BOUNDS thru 8400-EXIT.
004860      move     spaces to WS-Upper-Tok.
004870      move     WS-Skill-Tok-Entry (WS-Tok-Ix) (WS-Tok-Start:
004880               WS-Tok-Len) to WS-Upper-Tok (1:WS-Tok-Len).
004890      inspect  WS-Upper-Tok converting
004900               "abcdefghijklmnopqrstuvwxyz" to
004910               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004920      move     "N" to WS-Tok-Match.
004930      move     1 to WS-Cand-Tok-Ix.
004940  4113-SKILL-CAND-LOOP.
004950      if       WS-Cand-Tok-Ix > WS-Cand-Tok-Count
004960               go to 4114-SKILL-CAND-DONE.
004970      perform  8460-CAND-TOKEN-BOUNDS thru 8460-EXIT.
004980      move     spaces to WS-Cand-Upper-Tok.
004990      move     WS-Cand-Tok-Entry (WS-Cand-Tok-Ix) (WS-Cand-Tok-Start:
005000               WS-Cand-Tok-Len) to WS-Cand-Upper-Tok (1:WS-Cand-Tok-Len).
005010      if       WS-Cand-Upper-Tok = WS-Upper-Tok
005020               move "Y" to WS-Tok-Match
005030               go to 4114-SKILL-CAND-DONE.
005040      set      WS-Cand-Tok-Ix up by 1.
005050      go       to 4113-SKILL-CAND-LOOP.
005060  4114-SKILL-CAND-DONE.
005070      if       WS-Tok-Match = "N"
005080               perform 8600-ADD-MISSING-TOKEN thru 8600-EXIT.
005090      set      WS-Tok-Ix up by 1.
005100      go       to 4111-SKILL-TOKEN-LOOP.
005110  4112-SKILL-TOKEN-DONE.
005120      if       WS-Missing-Any = "Y"
005130               string "Missing skill(s): " WS-Missing-Text
005140                      delimited by size into
005150                      Pcl-Issue-Line (Pil-Ix WS-Out-Ix)
005160               perform 8700-NEXT-PILOT-ISSUE thru 8700-EXIT
005170      else
005180               add 3 to WS-Score.
005190  4110-EXIT.
005200      exit.
005210*
005220  4120-CHECK-PILOT-CERTS.
005230      move     spaces to WS-Upper-Field.
005240      move     Pte-Certs (Pil-Ix) to WS-Upper-Field.
005250      inspect  WS-Upper-Field converting
005260               "abcdefghijklmnopqrstuvwxyz" to
005270               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005280      unstring WS-Upper-Field delimited by ","
005290               into WS-Cand-Tok-Entry (1) WS-Cand-Tok-Entry (2)
005300                    WS-Cand-Tok-Entry (3) WS-Cand-Tok-Entry (4)
005310                    WS-Cand-Tok-Entry (5) WS-Cand-Tok-Entry (6)
005320                    WS-Cand-Tok-Entry (7) WS-Cand-Tok-Entry (8)
005330               tallying in WS-Cand-Tok-Count.
005340      move     "N" to WS-Missing-Any.
005350      move     1 to WS-Missing-Ptr.
005360      move     spaces to WS-Missing-Text.
005370      move     1 to WS-Tok-Ix.
005380  4121-CERT-TOKEN-LOOP.
005390      if       WS-Tok-Ix > WS-Cert-Tok-Count
005400               go to 4122-CERT-TOKEN-DONE.
005410      perform  8410-CERT-TOKEN-BOUNDS thru 8410-EXIT.
005420      move     spaces to WS-Upper-Tok.
005430      move     WS-Cert-Tok-Entry (WS-Tok-Ix) (WS-Tok-Start:
005440               WS-Tok-Len) to WS-Upper-Tok (1:WS-Tok-Len).
005450      inspect  WS-Upper-Tok converting
005460               "abcdefghijklmnopqrstuvwxyz" to
005470               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005480      move     "N" to WS-Tok-Match.
005490      move     1 to WS-Cand-Tok-Ix.
005500  4123-CERT-CAND-LOOP.
005510      if       WS-Cand-Tok-Ix > WS-Cand-Tok-Count
005520               go to 4124-CERT-CAND-DONE.
005530      perform  8460-CAND-TOKEN-BOUNDS thru 8460-EXIT.
005540      move     spaces to WS-Cand-Upper-Tok.
005550      move     WS-Cand-Tok-Entry (WS-Cand-Tok-Ix) (WS-Cand-Tok-Start:
005560               WS-Cand-Tok-Len) to WS-Cand-Upper-Tok (1:WS-Cand-Tok-Len).
005570      if       WS-Cand-Upper-Tok = WS-Upper-Tok
005580               move "Y" to WS-Tok-Match
005590               go to 4124-CERT-CAND-DONE.
005600      set      WS-Cand-Tok-Ix up by 1.
005610      go       to 4123-CERT-CAND-LOOP.
005620  4124-CERT-CAND-DONE.
005630      if       WS-Tok-Match = "N"
005640               perform 8600-ADD-MISSING-TOKEN thru 8600-EXIT.
005650      set      WS-Tok-Ix up by 1.
005660      go       to 4121-CERT-TOKEN-LOOP.
005670  4122-CERT-TOKEN-DONE.
005680      if       WS-Missing-Any = "Y"
005690               string "Missing cert(s): " WS-Missing-Text
005700                      delimited by size into
005710                      Pcl-Issue-Line (Pil-Ix WS-Out-Ix)
005720               perform 8700-NEXT-PILOT-ISSUE thru 8700-EXIT
005730      else
005740               add 3 to WS-Score.
005750  4120-EXIT.
005760      exit.
005770*
005780  4130-CHECK-PILOT-LOCATION.                                              
005790      if       Pte-Location (Pil-Ix) = Mte-Location (Msn-Ix)              
005800               add 2 to WS-Score                                          
005810               go to 4130-EXIT.                                           
005820      string   "Location mismatch: pilot in "                             
005830               Pte-Location (Pil-Ix) ", mission in "                      
005840               Mte-Location (Msn-Ix)                                      
005850               delimited by size into                                     
005860               Pcl-Issue-Line (Pil-Ix WS-Out-Ix).                         
005870      perform  8700-NEXT-PILOT-ISSUE thru 8700-EXIT.                      
005880  4130-EXIT.                                                              
005890      exit.                                                               
005900*                                                                         
005910  4140-CHECK-PILOT-AVAIL.                                                 
005920      if       Pte-Status (Pil-Ix) = "Available"                          
005930               add 2 to WS-Score                                          
005940               go to 4140-EXIT.                                           
005950      if       Pte-Status (Pil-Ix) = "On Leave" and                       
005960               Pte-Avail-From (Pil-Ix) <= Mte-Start-Date (Msn-Ix)         
005970               add 1 to WS-Score
005981               string "On leave but available before mission "
005982                       "start " Pte-Avail-From (Pil-Ix)
005983                       delimited by size into
005984                       Pcl-Issue-Line (Pil-Ix WS-Out-Ix)
005985               perform 8700-NEXT-PILOT-ISSUE thru 8700-EXIT
005986               go to 4140-EXIT.
005990      if       Pte-Status (Pil-Ix) = "On Leave"
006000               string "On leave until "                                   
006010                       Pte-Avail-From (Pil-Ix)                            
006020                       " (after mission start "                           
006030                       Mte-Start-Date (Msn-Ix) ")"                        
006040                       delimited by size into                             
006050                       Pcl-Issue-Line (Pil-Ix WS-Out-Ix)                  
006060               perform 8700-NEXT-PILOT-ISSUE thru 8700-EXIT               
006070               go to 4140-EXIT.                                           
006080      string   "Status: " Pte-Status (Pil-Ix)                             
006090               delimited by size into                                     
006100               Pcl-Issue-Line (Pil-Ix WS-Out-Ix).                         
006110      perform  8700-NEXT-PILOT-ISSUE thru 8700-EXIT.                      
006120  4140-EXIT.                                                              
006130      exit.                                                               
006140*                                                                         
006150  4145-CHECK-PILOT-BUDGET.                                                
006160      compute  WS-Cand-Cost = WS-Mission-Days *                           
006170               Pte-Daily-Rate (Pil-Ix).                                   
006180      if       WS-Cand-Cost <= Mte-Budget (Msn-Ix)                        
006190               add 2 to WS-Score                                          
006200               go to 4145-EXIT.                                           
006210      move     "Over budget: cost exceeds mission budget"                 
006220               to Pcl-Issue-Line (Pil-Ix WS-Out-Ix).                      
006230      perform  8700-NEXT-PILOT-ISSUE thru 8700-EXIT.                      
006240  4145-EXIT.                                                              
006250      exit.                                                               
006260*                                                                         
006270  4150-SORT-PILOT-CAND.                                                   
006280      if       Pcl-Count < 2                                              
006290               go to 4150-EXIT.                                           
006300      move     1 to WS-Pass.                                              
006310  4151-PILOT-PASS-LOOP.                                                   
006320      if       WS-Pass >= Pcl-Count                                       
006330               go to 4150-EXIT.                                           
006340      move     1 to WS-Cmp.                                               
006350  4152-PILOT-CMP-LOOP.                                                    
006360      if       WS-Cmp > Pcl-Count - WS-Pass                               
006370               go to 4153-PILOT-PASS-DONE.                                
006380      compute  WS-Cmp2 = WS-Cmp + 1.                                      
006390      if       Pcl-Score (WS-Cmp) < Pcl-Score (WS-Cmp2)                   
006400               move Pcl-Entry (WS-Cmp) to WS-Pcl-Temp                     
006410               move Pcl-Entry (WS-Cmp2) to Pcl-Entry (WS-Cmp)             
006420               move WS-Pcl-Temp to Pcl-Entry (WS-Cmp2).                   
006430      add      1 to WS-Cmp.                                               
006440      go       to 4152-PILOT-CMP-LOOP.                                    
006450  4153-PILOT-PASS-DONE.                                                   
006460      add      1 to WS-Pass.                                              
006470      go       to 4151-PILOT-PASS-LOOP.                                   
006480  4150-EXIT.                                                              
006490      exit.                                                               
006500*                                                                         
006510*    ----------------------------------------------------                 
006520*    Drone matching engine - capability/weather/status/                   
006530*    location, 10 points maximum.                                         
006540*    ----------------------------------------------------                 
006550*                                                                         
006560  4200-MATCH-DRONES.                                                      
006570      move     zero to Dcl-Count.                                         
006580      set      Drn-Ix to 1.                                               
006590  4210-MATCH-DRONES-LOOP.                                                 
006600      if       Drn-Ix > Drn-Tbl-Count                                     
006610               go to 4220-MATCH-DRONES-SORT.                              
006620      perform  4300-SCORE-ONE-DRONE thru 4300-EXIT.                       
006630      set      Drn-Ix up by 1.                                            
006640      go       to 4210-MATCH-DRONES-LOOP.                                 
006650  4220-MATCH-DRONES-SORT.                                                 
006660      perform  4350-SORT-DRONE-CAND thru 4350-EXIT.                       
006670      move     "DRONE MATCH RANKING" to DR-Report-Line.                   
006680      write    DR-Report-Line.                                            
006690      set      Dcl-Ix to 1.                                               
006700  4230-WRITE-DRONE-RANK-LOOP.                                             
006710      if       Dcl-Ix > Dcl-Count                                         
006720               go to 4200-EXIT.                                           
006730      string   Dcl-Drone-Id (Dcl-Ix) " " Dcl-Model (Dcl-Ix)               
006740               " SCORE " Dcl-Score (Dcl-Ix) " " Dcl-Fit (Dcl-Ix)          
006750               delimited by size into DR-Report-Line.                     
006760      write    DR-Report-Line.                                            
006770      if       Dcl-Issue-Count (Dcl-Ix) > zero                            
006780               move 1 to WS-Out-Ix                                        
006790  4235-WRITE-DRONE-ISSUE-LOOP.                                            
006800      if       WS-Out-Ix > Dcl-Issue-Count (Dcl-Ix)                       
006810               go to 4236-WRITE-DRONE-ISSUE-DONE.                         
006820      string   "    " Dcl-Issue-Line (Dcl-Ix WS-Out-Ix)                   
006830               delimited by size into DR-Report-Line.                     
006840      write    DR-Report-Line.                                            
006850      add      1 to WS-Out-Ix.                                            
006860      go       to 4235-WRITE-DRONE-ISSUE-LOOP.                            
006870  4236-WRITE-DRONE-ISSUE-DONE.                                            
006880      set      Dcl-Ix up by 1.                                            
006890      go       to 4230-WRITE-DRONE-RANK-LOOP.                             
006900  4200-EXIT.                                                              
006910      exit.                                                               
006920*                                                                         
006930  4300-SCORE-ONE-DRONE.                                                   
006940      move     zero to WS-Score.                                          
006950      move     zero to Dcl-Issue-Count (Drn-Ix).                          
006960      move     1 to WS-Out-Ix.                                            
006970      perform  4310-CHECK-DRONE-CAPS thru 4310-EXIT.                      
006980      perform  4320-CHECK-DRONE-WEATHER thru 4320-EXIT.                   
006990      perform  4330-CHECK-DRONE-STATUS thru 4330-EXIT.                    
007000      perform  4340-CHECK-DRONE-LOCATION thru 4340-EXIT.                  
007010      move     Dte-Id (Drn-Ix) to Dcl-Drone-Id (Drn-Ix).                  
007020      move     Dte-Model (Drn-Ix) to Dcl-Model (Drn-Ix).                  
007030      move     WS-Score to Dcl-Score (Drn-Ix).                            
007040      if       WS-Score >= 8                                              
007050               move "Perfect" to Dcl-Fit (Drn-Ix)                         
007060      else if  WS-Score >= 5                                              
007070               move "Partial" to Dcl-Fit (Drn-Ix)                         
007080      else                                                                
007090               move "Poor"    to Dcl-Fit (Drn-Ix).                        
007100      add      1 to Dcl-Count.                                            
007110  4300-EXIT.                                                              
007120      exit.                                                               
007130*                                                                         
007140  4310-CHECK-DRONE-CAPS.                                                  
007150      if       WS-Need-Lidar = "N" and WS-Need-Rgb = "N" and              
007160               WS-Need-Thermal = "N"                                      
007170               add 3 to WS-Score                                          
007180               go to 4310-EXIT.                                           
007190      move     spaces to WS-Upper-Field.
007200      move     Dte-Capabilities (Drn-Ix) to WS-Upper-Field.
007210      inspect  WS-Upper-Field converting
007220               "abcdefghijklmnopqrstuvwxyz" to
007230               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007240      unstring WS-Upper-Field delimited by ","
007250               into WS-Cand-Tok-Entry (1) WS-Cand-Tok-Entry (2)
007260                    WS-Cand-Tok-Entry (3) WS-Cand-Tok-Entry (4)
007270                    WS-Cand-Tok-Entry (5) WS-Cand-Tok-Entry (6)
007280                    WS-Cand-Tok-Entry (7) WS-Cand-Tok-Entry (8)
007290               tallying in WS-Cand-Tok-Count.
007300      move     "N" to WS-Tok-Match.
007310      if       WS-Need-Lidar = "Y"
007320               move "LIDAR" to WS-Want-Tok
007330               perform 8480-CAND-HAS-TOKEN thru 8480-EXIT.
007340      if       WS-Need-Rgb = "Y" and WS-Tok-Match = "N"
007350               move "RGB" to WS-Want-Tok
007360               perform 8480-CAND-HAS-TOKEN thru 8480-EXIT.
007370      if       WS-Need-Thermal = "Y" and WS-Tok-Match = "N"
007380               move "THERMAL" to WS-Want-Tok
007390               perform 8480-CAND-HAS-TOKEN thru 8480-EXIT.
007400      if       WS-Tok-Match = "Y"
007410               add 3 to WS-Score
007420               go to 4310-EXIT.
007430      move     spaces to WS-Need-Text.                                    
007440      string   "lidar=" WS-Need-Lidar " rgb=" WS-Need-Rgb                 
007450               " thermal=" WS-Need-Thermal                                
007460               delimited by size into WS-Need-Text.                       
007470      string   "Missing capabilities: needs " WS-Need-Text                
007480               ", has " Dte-Capabilities (Drn-Ix)                         
007490               delimited by size into                                     
007500               Dcl-Issue-Line (Drn-Ix WS-Out-Ix).                         
007510      perform  8750-NEXT-DRONE-ISSUE thru 8750-EXIT.                      
007520  4310-EXIT.                                                              
007530      exit.                                                               
007540*                                                                         
007550  4320-CHECK-DRONE-WEATHER.                                               
007560      if       Mte-Weather (Msn-Ix) not = "Rainy"                         
007570               add 3 to WS-Score                                          
007580               go to 4320-EXIT.                                           
007590      move     zero to WS-Tally.                                          
007600      inspect  Dte-Weather (Drn-Ix) tallying WS-Tally                     
007610               for all "IP43".                                            
007620      if       WS-Tally > zero                                            
007630               add 3 to WS-Score                                          
007640               go to 4320-EXIT.                                           
007650      string   "Not rain-rated (" Dte-Weather (Drn-Ix)                    
007660               "), mission forecast: Rainy"                               
007670               delimited by size into                                     
007680               Dcl-Issue-Line (Drn-Ix WS-Out-Ix).                         
007690      perform  8750-NEXT-DRONE-ISSUE thru 8750-EXIT.                      
007700  4320-EXIT.                                                              
007710      exit.                                                               
007720*                                                                         
007730  4330-CHECK-DRONE-STATUS.                                                
007740      if       Dte-Status (Drn-Ix) = "Available"                          
007750               add 2 to WS-Score                                          
007760               go to 4330-EXIT.                                           
007770      if       Dte-Status (Drn-Ix) = "Maintenance"                        
007780               move "Currently in Maintenance" to                         
007790                    Dcl-Issue-Line (Drn-Ix WS-Out-Ix)                     
007800               perform 8750-NEXT-DRONE-ISSUE thru 8750-EXIT               
007810               go to 4330-EXIT.                                           
007820      string   "Status: " Dte-Status (Drn-Ix)                             
007830               delimited by size into                                     
007840               Dcl-Issue-Line (Drn-Ix WS-Out-Ix).                         
007850      perform  8750-NEXT-DRONE-ISSUE thru 8750-EXIT.                      
007860  4330-EXIT.                                                              
007870      exit.                                                               
007880*                                                                         
007890  4340-CHECK-DRONE-LOCATION.                                              
007900      if       Dte-Location (Drn-Ix) = Mte-Location (Msn-Ix)              
007910               add 2 to WS-Score                                          
007920               go to 4340-EXIT.                                           
007930      string   "Location mismatch: drone in "                             
007940               Dte-Location (Drn-Ix) ", mission in "                      
007950               Mte-Location (Msn-Ix)                                      
007960               delimited by size into                                     
007970               Dcl-Issue-Line (Drn-Ix WS-Out-Ix).                         
007980      perform  8750-NEXT-DRONE-ISSUE thru 8750-EXIT.                      
007990  4340-EXIT.                                                              
008000      exit.                                                               
008010*                                                                         
008020  4350-SORT-DRONE-CAND.                                                   
008030      if       Dcl-Count < 2                                              
008040               go to 4350-EXIT.                                           
008050      move     1 to WS-Pass.                                              
008060  4351-DRONE-PASS-LOOP.                                                   
008070      if       WS-Pass >= Dcl-Count                                       
008080               go to 4350-EXIT.                                           
008090      move     1 to WS-Cmp.                                               
008100  4352-DRONE-CMP-LOOP.                                                    
008110      if       WS-Cmp > Dcl-Count - WS-Pass                               
008120               go to 4353-DRONE-PASS-DONE.                                
008130      compute  WS-Cmp2 = WS-Cmp + 1.                                      
008140      if       Dcl-Score (WS-Cmp) < Dcl-Score (WS-Cmp2)                   
008150               move Dcl-Entry (WS-Cmp) to WS-Dcl-Temp                     
008160               move Dcl-Entry (WS-Cmp2) to Dcl-Entry (WS-Cmp)             
008170               move WS-Dcl-Temp to Dcl-Entry (WS-Cmp2).                   
008180      add      1 to WS-Cmp.                                               
008190      go       to 4352-DRONE-CMP-LOOP.                                    
008200  4353-DRONE-PASS-DONE.                                                   
008210      add      1 to WS-Pass.                                              
008220      go       to 4351-DRONE-PASS-LOOP.                                   
008230  4350-EXIT.                                                              
008240      exit.                                                               
008250*                                                                         
008260*    ----------------------------------------------------                 
008270*    Reassignment plan - the match tables are already                     
008280*    scored and sorted, this just filters and headers.                    
008290*    ----------------------------------------------------                 
008300*                                                                         
008310  5000-REASSIGNMENT-PLAN.                                                 
008320      string   "REASSIGNMENT PLAN " Mte-Project-Id (Msn-Ix)               
008330               " " Mte-Client (Msn-Ix) " " Mte-Location (Msn-Ix)          
008340               " " Mte-Priority (Msn-Ix) " "                              
008350               Mte-Start-Date (Msn-Ix) " TO "                             
008360               Mte-End-Date (Msn-Ix) " " Mte-Weather (Msn-Ix)             
008370               " BUDGET " Mte-Budget (Msn-Ix)                             
008380               delimited by size into DR-Report-Line.                     
008390      write    DR-Report-Line.                                            
008400      move     "PILOT OPTIONS" to DR-Report-Line.                         
008410      write    DR-Report-Line.                                            
008420      move     "N" to WS-Any-Line.                                        
008430      move     zero to WS-Out-Ix.                                         
008440      set      Pcl-Ix to 1.                                               
008450  5010-PILOT-OPTION-LOOP.                                                 
008460      if       Pcl-Ix > Pcl-Count or WS-Out-Ix = 3                        
008470               go to 5020-PILOT-OPTION-DONE.                              
008480      if       Pcl-Score (Pcl-Ix) >= 6                                    
008490               move "Y" to WS-Any-Line                                    
008500               add 1 to WS-Out-Ix                                         
008510               string Pcl-Pilot-Id (Pcl-Ix) " "                           
008520                       Pcl-Pilot-Name (Pcl-Ix) " "                        
008530                       Pcl-Fit (Pcl-Ix)                                   
008540                       " COST " Pcl-Total-Cost (Pcl-Ix)                   
008550                       delimited by size into DR-Report-Line              
008560               write DR-Report-Line.                                      
008570      set      Pcl-Ix up by 1.                                            
008580      go       to 5010-PILOT-OPTION-LOOP.                                 
008590  5020-PILOT-OPTION-DONE.                                                 
008600      if       WS-Any-Line = "N"                                          
008610               move "No suitable pilots for this mission"                 
008620                    to DR-Report-Line                                     
008630               write DR-Report-Line.                                      
008640      move     "DRONE OPTIONS" to DR-Report-Line.                         
008650      write    DR-Report-Line.                                            
008660      move     "N" to WS-Any-Line.                                        
008670      move     zero to WS-Out-Ix.                                         
008680      set      Dcl-Ix to 1.                                               
008690  5030-DRONE-OPTION-LOOP.                                                 
008700      if       Dcl-Ix > Dcl-Count or WS-Out-Ix = 3                        
008710               go to 5040-DRONE-OPTION-DONE.                              
008720      if       Dcl-Score (Dcl-Ix) >= 5                                    
008730               move "Y" to WS-Any-Line                                    
008740               add 1 to WS-Out-Ix                                         
008750               string Dcl-Drone-Id (Dcl-Ix) " "                           
008760                       Dcl-Model (Dcl-Ix) " " Dcl-Fit (Dcl-Ix)            
008770                       delimited by size into DR-Report-Line              
008780               write DR-Report-Line.                                      
008790      set      Dcl-Ix up by 1.                                            
008800      go       to 5030-DRONE-OPTION-LOOP.                                 
008810  5040-DRONE-OPTION-DONE.                                                 
008820      if       WS-Any-Line = "N"                                          
008830               move "No suitable drones for this mission"                 
008840                    to DR-Report-Line                                     
008850               write DR-Report-Line.                                      
008860  5000-EXIT.                                                              
008870      exit.                                                               
008880*                                                                         
008890*    ----------------------------------------------------                 
008900*    Shared utilities - token trimming, missing-list and                  
008910*    issue-line bookkeeping used by both the scoring and                  
008920*    the mission list-split paragraphs above.                             
008930*    ----------------------------------------------------                 
008940*                                                                         
008950  8400-TOKEN-BOUNDS.                                                      
008960      move     1 to WS-Tok-Start.                                         
008970  8410-LSTRIP-LOOP.                                                       
008980      if       WS-Tok-Start > 20                                          
008990               go to 8420-SET-TOK-END.                                    
009000      if       WS-Skill-Tok-Entry (WS-Tok-Ix)                             
009010               (WS-Tok-Start:1) not = space                               
009020               go to 8420-SET-TOK-END.                                    
009030      add      1 to WS-Tok-Start.                                         
009040      go       to 8410-LSTRIP-LOOP.                                       
009050  8420-SET-TOK-END.                                                       
009060      move     20 to WS-Tok-End.                                          
009070  8430-RSTRIP-LOOP.                                                       
009080      if       WS-Tok-End < WS-Tok-Start                                  
009090               go to 8440-SET-TOK-LEN.                                    
009100      if       WS-Skill-Tok-Entry (WS-Tok-Ix)                             
009110               (WS-Tok-End:1) not = space                                 
009120               go to 8440-SET-TOK-LEN.                                    
009130      subtract 1 from WS-Tok-End.                                         
009140      go       to 8430-RSTRIP-LOOP.                                       
009150  8440-SET-TOK-LEN.                                                       
009160      if       WS-Tok-End < WS-Tok-Start                                  
009170               move 1 to WS-Tok-Start                                     
009180               move 1 to WS-Tok-Len                                       
009190               go to 8400-EXIT.                                           
009200      compute  WS-Tok-Len = WS-Tok-End - WS-Tok-Start + 1.                
009210  8400-EXIT.                                                              
009220      exit.                                                               
009230*                                                                         
009240  8410-CERT-TOKEN-BOUNDS.                                                 
009250      move     1 to WS-Tok-Start.                                         
009260  8411-LSTRIP-LOOP.                                                       
009270      if       WS-Tok-Start > 20                                          
009280               go to 8412-SET-TOK-END.                                    
009290      if       WS-Cert-Tok-Entry (WS-Tok-Ix)                              
009300               (WS-Tok-Start:1) not = space                               
009310               go to 8412-SET-TOK-END.                                    
009320      add      1 to WS-Tok-Start.                                         
009330      go       to 8411-LSTRIP-LOOP.                                       
009340  8412-SET-TOK-END.                                                       
009350      move     20 to WS-Tok-End.                                          
009360  8413-RSTRIP-LOOP.                                                       
009370      if       WS-Tok-End < WS-Tok-Start                                  
009380               go to 8414-SET-TOK-LEN.                                    
009390      if       WS-Cert-Tok-Entry (WS-Tok-Ix)                              
009400               (WS-Tok-End:1) not = space                                 
009410               go to 8414-SET-TOK-LEN.                                    
009420      subtract 1 from WS-Tok-End.                                         
009430      go       to 8413-RSTRIP-LOOP.                                       
009440  8414-SET-TOK-LEN.                                                       
009450      if       WS-Tok-End < WS-Tok-Start                                  
009460               move 1 to WS-Tok-Start                                     
009470               move 1 to WS-Tok-Len                                       
009480               go to 8410-EXIT.                                           
009490      compute  WS-Tok-Len = WS-Tok-End - WS-Tok-Start + 1.                
009500  8410-EXIT.                                                              
009510      exit.                                                               
009520*                                                                         
009521*    Trims one element of a candidate's own skill/cert/
009522*    capability list (already comma-split into WS-Cand-Tok-
009523*    Entry) so it can be matched element-for-element against
009524*    a required token, instead of by substring.
009525*
009526  8460-CAND-TOKEN-BOUNDS.
009527      move     1 to WS-Cand-Tok-Start.
009528  8461-LSTRIP-LOOP.
009529      if       WS-Cand-Tok-Start > 20
009530               go to 8462-SET-TOK-END.
009531      if       WS-Cand-Tok-Entry (WS-Cand-Tok-Ix)
009532               (WS-Cand-Tok-Start:1) not = space
009533               go to 8462-SET-TOK-END.
009534      add      1 to WS-Cand-Tok-Start.
009535      go       to 8461-LSTRIP-LOOP.
009536  8462-SET-TOK-END.
009537      move     20 to WS-Cand-Tok-End.
009538  8463-RSTRIP-LOOP.
009539      if       WS-Cand-Tok-End < WS-Cand-Tok-Start
009540               go to 8464-SET-TOK-LEN.
009541      if       WS-Cand-Tok-Entry (WS-Cand-Tok-Ix)
009542               (WS-Cand-Tok-End:1) not = space
009543               go to 8464-SET-TOK-LEN.
009544      subtract 1 from WS-Cand-Tok-End.
009545      go       to 8463-RSTRIP-LOOP.
009546  8464-SET-TOK-LEN.
009547      if       WS-Cand-Tok-End < WS-Cand-Tok-Start
009548               move 1 to WS-Cand-Tok-Start
009549               move 1 to WS-Cand-Tok-Len
009550               go to 8460-EXIT.
009551      compute  WS-Cand-Tok-Len = WS-Cand-Tok-End -
009552               WS-Cand-Tok-Start + 1.
009553  8460-EXIT.
009554      exit.
009560*    Looks up WS-Want-Tok against the candidate's own split
009570*    skill/cert/capability list, sets WS-Tok-Match Y/N - exact
009580*    element compare, not the old whole-field substring test.
009590*
009600  8480-CAND-HAS-TOKEN.
009610      move     1 to WS-Cand-Tok-Ix.
009620  8481-CAND-HAS-LOOP.
009630      if       WS-Cand-Tok-Ix > WS-Cand-Tok-Count
009640               go to 8480-EXIT.
009650      perform  8460-CAND-TOKEN-BOUNDS thru 8460-EXIT.
009660      move     spaces to WS-Cand-Upper-Tok.
009670      move     WS-Cand-Tok-Entry (WS-Cand-Tok-Ix) (WS-Cand-Tok-Start:
009680               WS-Cand-Tok-Len) to WS-Cand-Upper-Tok (1:WS-Cand-Tok-Len).
009690      if       WS-Cand-Upper-Tok = WS-Want-Tok
009700               move "Y" to WS-Tok-Match
009710               go to 8480-EXIT.
009720      set      WS-Cand-Tok-Ix up by 1.
009730      go       to 8481-CAND-HAS-LOOP.
009740  8480-EXIT.
009750      exit.
009760*
009770  8500-SET-NEED-FLAGS.                                                    
009780      move     zero to WS-Tally.                                          
009790      inspect  Skm-Caps (Skm-Ix) tallying WS-Tally                        
009800               for all "LIDAR".                                           
009810      if       WS-Tally > zero                                            
009820               move "Y" to WS-Need-Lidar.                                 
009830      move     zero to WS-Tally.                                          
009840      inspect  Skm-Caps (Skm-Ix) tallying WS-Tally                        
009850               for all "RGB".                                             
009860      if       WS-Tally > zero                                            
009870               move "Y" to WS-Need-Rgb.                                   
009880      move     zero to WS-Tally.                                          
009890      inspect  Skm-Caps (Skm-Ix) tallying WS-Tally                        
009900               for all "THERMAL".                                         
009910      if       WS-Tally > zero                                            
009920               move "Y" to WS-Need-Thermal.                               
009930  8500-EXIT.                                                              
009940      exit.                                                               
009950*                                                                         
009960  8600-ADD-MISSING-TOKEN.                                                 
009970      if       WS-Missing-Any = "Y"                                       
009980               string ", " delimited by size                              
009990                       into WS-Missing-Text                               
010000                       with pointer WS-Missing-Ptr.                       
010010      move     "Y" to WS-Missing-Any.                                     
010020      string   WS-Upper-Tok (1:WS-Tok-Len) delimited by size              
010030               into WS-Missing-Text                                       
010040               with pointer WS-Missing-Ptr.                               
010050  8600-EXIT.                                                              
010060      exit.                                                               
010070*                                                                         
010080  8700-NEXT-PILOT-ISSUE.                                                  
010090      add      1 to WS-Out-Ix.                                            
010100      add      1 to Pcl-Issue-Count (Pil-Ix).                             
010110  8700-EXIT.                                                              
010120      exit.                                                               
010130*                                                                         
010140  8750-NEXT-DRONE-ISSUE.                                                  
010150      add      1 to WS-Out-Ix.                                            
010160      add      1 to Dcl-Issue-Count (Drn-Ix).                             
010170  8750-EXIT.                                                              
010180      exit.                                                               
010190*                                                                         
010200  9900-MAIN-EXIT.                                                         
010210      goback.                                                             
