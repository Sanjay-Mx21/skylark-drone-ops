000010*******************************************                               
000020*                                          *                              
000030*  Fixed Tables - Skill To Drone-Cap Map   *                              
000040*     and the valid status lists used by   *                              
000050*     the status updaters.  Loaded by      *                              
000060*     VALUE, flipped to a table by         *                              
000070*     REDEFINES same as a parm block      *                               
000080*     flips to a table elsewhere.         *                               
000090*******************************************                               
000100* 08/01/26 vbc - Created.
000105* 09/02/26 vbc DR27- Status tables were in all caps, the status
000106*                    updaters compare against the title-case
000107*                    spelling every other status literal in the
000108*                    system uses - SEARCH never matched, corrected.
000109* 10/02/26 vbc DR32- Banner above pointed at the wrong
000110*                    source file for the REDEFINES idiom,
000111*                    wording tidied up.
000112*
000122  01  DR-Skill-Map-Values.                                                
000132      03  filler.                                                         
000142          05  filler                pic x(12)  value "MAPPING".           
000152          05  filler                pic x(20)  value "LIDAR,RGB".         
000162      03  filler.                                                         
000172          05  filler                pic x(12)  value "SURVEY".            
000182          05  filler                pic x(20)  value "LIDAR,RGB".         
000192      03  filler.                                                         
000202          05  filler                pic x(12)  value "INSPECTION".        
000212          05  filler                pic x(20)  value "RGB".               
000222      03  filler.                                                         
000232          05  filler                pic x(12)  value "THERMAL".           
000242          05  filler                pic x(20)  value "THERMAL".           
000252*                                                                         
000262  01  DR-Skill-Map-Table redefines DR-Skill-Map-Values.                   
000272      03  Skm-Entry                 occurs 4 times                        
000282                                     indexed by Skm-Ix.                   
000292          05  Skm-Skill             pic x(12).                            
000302          05  Skm-Caps              pic x(20).                            
000312*                                                                         
000322  01  DR-Pilot-Status-Values.
000332      03  filler                    pic x(12)  value "Available".
000342      03  filler                    pic x(12)  value "Assigned".
000352      03  filler                    pic x(12)  value "On Leave".
000362      03  filler                    pic x(12) value "Unavailable".
000372*
000382  01  DR-Pilot-Status-Table redefines DR-Pilot-Status-Values.
000392      03  Pst-Entry                 pic x(12)
000402                                     occurs 4 times
000412                                     indexed by Pst-Ix.
000422*
000432  01  DR-Drone-Status-Values.
000442      03  filler                    pic x(12)  value "Available".
000452      03  filler                    pic x(12)  value "Assigned".
000462      03  filler                    pic x(12) value "Maintenance".
000472*
000482  01  DR-Drone-Status-Table redefines DR-Drone-Status-Values.
000492      03  Dst-Entry                 pic x(12)
000502                                     occurs 3 times
000512                                     indexed by Dst-Ix.
000522*
