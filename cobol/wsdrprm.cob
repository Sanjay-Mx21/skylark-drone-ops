000010*******************************************                               
000020*                                          *                              
000030*  Record Definition For Drone Ops         *                              
000040*     Control Card (DRCTLCRD)              *                              
000050*     One card drives one batch step       *                              
000060*******************************************                               
000070* File size 100 bytes.                                                    
000080*                                                                         
000090* 06/01/26 vbc - Created, modelled on the py pr1 parameter                
000100*                block.                                                   
000110* 21/01/26 vbc - Added Drc-Query-Field/Value for the roster               
000120*                filters.                                                 
000130*                                                                         
000140  01  DR-Control-Card.                                                    
000150      03  Drc-Run-Date              pic x(10).                            
000160*                                   ccyy-mm-dd, the run date              
000170      03  Drc-Operation-Code        pic x(04).                            
000180*                                   QPIL QDRN ASGN COST UPIL              
000190*                                   UDRN APIL ADRN NONE                   
000200      03  Drc-Target-Project-Id     pic x(07).                            
000210*                                   mission for match/reassign            
000220      03  Drc-Query-Field           pic x(12).                            
000230*                                   SKILLS CERTS LOCATION                 
000240*                                   STATUS CAPS WEATHER                   
000250      03  Drc-Query-Value           pic x(20).                            
000260*                                   substring to match, any case          
000270      03  Drc-Entity-Id             pic x(05).                            
000280*                                   pilot-id or drone-id                  
000290      03  Drc-New-Status            pic x(12).                            
000300*                                   for UPIL/UDRN                         
000310      03  Drc-Assign-Mission-Id     pic x(07).                            
000320*                                   for APIL/ADRN                         
000330      03  Drc-Cost-Start-Date       pic x(10).                            
000340*                                   for COST                              
000350      03  Drc-Cost-End-Date         pic x(10).                            
000360*                                   for COST                              
000370      03  filler                    pic x(03).                            
000380*                                                                         
