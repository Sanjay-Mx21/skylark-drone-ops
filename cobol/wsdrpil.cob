000010*******************************************                               
000020*                                          *                              
000030*  Record Definition For Pilot Roster      *                              
000040*           File                           *                              
000050*     Uses Pil-Id as key                   *                              
000060*******************************************                               
000070* File size 189 bytes.                                                    
000080*                                                                         
000090* 05/01/26 vbc - Created.                                                 
000100* 12/01/26 vbc - Current-Assignment widened to 30, multi-mission          
000110*                csv list now fits.                                       
000120*                                                                         
000130  01  DR-Pilot-Record.                                                    
000140      03  Pil-Id                    pic x(05).                            
000150      03  Pil-Name                  pic x(20).                            
000160      03  Pil-Skills                pic x(40).                            
000170*                                   csv, e.g. Mapping,Survey              
000180      03  Pil-Certs                 pic x(40).                            
000190*                                   csv, e.g. DGCA-Small                  
000200      03  Pil-Location              pic x(15).                            
000210*                                   home base city                        
000220      03  Pil-Status                pic x(12).                            
000230*                                   Avail/Assigned/Leave/Unavail          
000240      03  Pil-Current-Assignment    pic x(30).                            
000250*                                   project id(s) csv, - = none           
000260      03  Pil-Available-From        pic x(10).                            
000270*                                   ccyy-mm-dd, date off leave            
000280      03  Pil-Daily-Rate            pic 9(07).                            
000290*                                   whole rupees                          
000300      03  filler                    pic x(10).                            
000310*                                                                         
