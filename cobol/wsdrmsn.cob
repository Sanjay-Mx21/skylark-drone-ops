000010*******************************************                               
000020*                                          *                              
000030*  Record Definition For Mission Book      *                              
000040*           File                           *                              
000050*     Uses Msn-Project-Id as key           *                              
000060*******************************************                               
000070* File size 191 bytes.                                                    
000080*                                                                         
000090* 05/01/26 vbc - Created.                                                 
000100* 19/01/26 vbc - Budget widened to 9(9), some jobs run into               
000110*                the crores.                                              
000120*                                                                         
000130  01  DR-Mission-Record.                                                  
000140      03  Msn-Project-Id            pic x(07).                            
000150*                                   e.g. PRJ001                           
000160      03  Msn-Client                pic x(20).                            
000170      03  Msn-Location              pic x(15).                            
000180*                                   mission city                          
000190      03  Msn-Required-Skills       pic x(40).                            
000200*                                   csv list                              
000210      03  Msn-Required-Certs        pic x(40).                            
000220*                                   csv list                              
000230      03  Msn-Start-Date            pic x(10).                            
000240*                                   ccyy-mm-dd                            
000250      03  Msn-End-Date              pic x(10).                            
000260*                                   ccyy-mm-dd, inclusive                 
000270      03  Msn-Priority              pic x(10).                            
000280*                                   Urgent/Normal etc                     
000290      03  Msn-Budget                pic 9(09).                            
000300*                                   whole rupees                          
000310      03  Msn-Weather-Forecast      pic x(10).                            
000320*                                   Rainy/Clear/Sunny etc                 
000330      03  filler                    pic x(20).                            
000340*                                                                         
