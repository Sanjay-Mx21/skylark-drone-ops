000010*******************************************                               
000020*                                          *                              
000030*  Shared Date Work Area                   *                              
000040*     COPYd into every step that handles   *                              
000050*     a ccyy-mm-dd date - text view,       *                              
000060*     numeric view & the julian serial     *                              
000070*     used for comparisons / differences   *                              
000080*******************************************                               
000090* 06/01/26 vbc - Created.                                                 
000100*                                                                         
000110  01  WS-Date-Work.                                                       
000120      03  WS-Date-Text              pic x(10)  value spaces.              
000130      03  WS-Date-Parts redefines WS-Date-Text.                           
000140          05  WS-Date-CCYY          pic x(04).                            
000150          05  filler                pic x.                                
000160          05  WS-Date-MM            pic x(02).                            
000170          05  filler                pic x.                                
000180          05  WS-Date-DD            pic x(02).                            
000190      03  WS-Date-Numeric-Text      pic x(10)  value spaces.              
000200      03  WS-Date-Numeric redefines WS-Date-Numeric-Text.                 
000210          05  WS-Date-N-CCYY        pic 9(04).                            
000220          05  filler                pic x.                                
000230          05  WS-Date-N-MM          pic 9(02).                            
000240          05  filler                pic x.                                
000250          05  WS-Date-N-DD          pic 9(02).                            
000260      03  WS-Julian-Work            pic 9(08)  comp  value zero.          
000270      03  WS-Julian-Alt redefines WS-Julian-Work                          
000280                                    pic x(08).                            
000290*                                                                         
