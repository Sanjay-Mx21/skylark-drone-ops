000010****************************************************************          
000020*                                                               *         
000030*            Drone Ops - Date Validate / Compare /             *          
000040*                    Difference / Add-Days                     *          
000050*                                                               *         
000060****************************************************************          
000070*                                                                         
000080  identification division.                                                
000090*========================                                                 
000100*                                                                         
000110*                                                                         
000120      program-id.     DRDATE.                                             
000130*                                                                         
000140      author.         V B Coen.                                           
000150*                                                                         
000160      installation.   Applewood Computers.                                
000170*                                                                         
000180      date-written.   14/03/1986.                                         
000190*                                                                         
000200      date-compiled.                                                      
000210*                                                                         
000220      security.       Copyright (C) 1986-2026, Vincent Bryan Coen.        
000230                      Distributed under the GNU General Public            
000240                      License.  See the file COPYING for details.         
000250*                                                                         
000260*    remarks.        General purpose Date routine, lifted out of          
000270                      the old stock valuation overlay so that any         
000280                      module needing a calendar date checked or           
000290                      turned into a day-count can CALL one place.         
000300*                                                                         
000310                      Adopted 2026 by the Drone Ops system as             
000320                      DRDATE for control-card run-date validation,        
000330                      mission day counts and the maintenance look         
000340                      ahead.                                              
000350                      Works entirely in CCYY-MM-DD text, no UK/USA        
000360                      swap is needed for this application.                
000370*                                                                         
000380*    called by.      DR000, DR100, DR800, DR900.                          
000390*                                                                         
000400*    functions used. None - deliberately, see changes 29/06/99 and        
000410                      21/01/26 below.                                     
000420*                                                                         
000430* changes:                                                                
000440* 14/03/86 vbc     - Created.  Table-driven day-count, no CALLs           
000450*                    out to the O/S date services of the day.             
000460* 02/11/87 vbc     - Fixed leap year test, wrong for centuries.           
000470* 19/07/91 vbc     - Added the add-N-days entry point for stock           
000480*                    re-order date projection.                            
000490* 29/06/99 vbc Y2K - Expanded year work areas from 2 digits to 4          
000500*                    throughout.  Century is no longer assumed.           
000510* 11/02/03 vbc     - Tidied comments, no logic change.                    
000520* 16/04/24 vbc     - Copyright notice update superseding all              
000530*                    previous notices.                                    
000540* 19/09/25 vbc     - 3.3.00 version update and builds reset.              
000550* 21/01/26 vbc DR01- Cut to three entry points (VALD/DIFF/ADD7)           
000560*                    for Drone Ops, renamed DRDATE, linkage record        
000570*                    rebuilt as DR-Date-Linkage.  Intrinsic               
000580*                    FUNCTION Integer-Of-Date usage from the 1999         
000590*                    rewrite removed again in favour of the manual        
000600*                    table method - this shop's batch suite must          
000610*                    run on compilers with no FUNCTION support.           
000620* 02/02/26 vbc DR04- Added DRL-Valid-Flag setting on DIFF and ADD7        
000630*                    too, earlier version only set it for VALD.           
000640*                                                                         
000650*                                                                         
000660  environment      division.                                              
000670*===========================                                              
000680*                                                                         
000690  copy "wsdrenv.cob".                                                     
000700*                                                                         
000710  input-output     section.                                               
000720*                                                                         
000730  data             division.                                              
000740*===========================                                              
000750*                                                                         
000760  working-storage section.                                                
000770*                                                                         
000780*    Date work area - gives us the 3 REDEFINES this module needs          
000790*    (text/parts, numeric/parts, julian binary/alt views).                
000800*                                                                         
000810  copy "wsdrdtw.cob".                                                     
000820*                                                                         
000830*    Cumulative days to start of month, non-leap year - built as a        
000840*    flat VALUE block then REDEFINED as a table, same trick the           
000850*    payroll suite uses for its deduction-code list.                      
000860*                                                                         
000870  01  DR-Cum-Days-Values.                                                 
000880      03  filler               pic 9(03)  comp  value 000.                
000890      03  filler               pic 9(03)  comp  value 031.                
000900      03  filler               pic 9(03)  comp  value 059.                
000910      03  filler               pic 9(03)  comp  value 090.                
000920      03  filler               pic 9(03)  comp  value 120.                
000930      03  filler               pic 9(03)  comp  value 151.                
000940      03  filler               pic 9(03)  comp  value 181.                
000950      03  filler               pic 9(03)  comp  value 212.                
000960      03  filler               pic 9(03)  comp  value 243.                
000970      03  filler               pic 9(03)  comp  value 273.                
000980      03  filler               pic 9(03)  comp  value 304.                
000990      03  filler               pic 9(03)  comp  value 334.                
001000*                                                                         
001010  01  DR-Cum-Days-Table redefines DR-Cum-Days-Values.                     
001020      03  Cdt-Entry            pic 9(03)  comp                            
001030                                occurs 12 times                           
001040                                indexed by Cdt-Ix.                        
001050*                                                                         
001060  01  DR-Work-Areas.                                                      
001070      03  WK-Year1             pic 9(04)  comp  value zero.               
001080      03  WK-Year2             pic 9(04)  comp  value zero.               
001090      03  WK-Div4              pic 9(04)  comp  value zero.               
001100      03  WK-Div100            pic 9(04)  comp  value zero.               
001110      03  WK-Div400            pic 9(04)  comp  value zero.               
001120      03  WK-Leap-Adj          pic 9(01)  comp  value zero.               
001130      03  WK-Julian-1          pic 9(08)  comp  value zero.               
001140      03  WK-Julian-2          pic 9(08)  comp  value zero.               
001150      03  WK-Days-Out          pic s9(06) comp  value zero.               
001160      03  WK-Next-Cum          pic 9(03)  comp  value zero.               
001170      03  WK-Valid-Date        pic x(01)        value "N".                
001180      03  filler               pic x(09)        value spaces.             
001190*                                                                         
001200  linkage          section.                                               
001210*                                                                         
001220  01  DR-Date-Linkage.                                                    
001230      03  DRL-Function         pic x(04).                                 
001240      03  DRL-Date-1           pic x(10).                                 
001250      03  DRL-Date-2           pic x(10).                                 
001260      03  DRL-Days-Result      pic s9(06) comp.                           
001270      03  DRL-Result-Date      pic x(10).                                 
001280      03  DRL-Valid-Flag       pic x(01).                                 
001290      03  filler               pic x(05).                                 
001300*                                                                         
001310  procedure division using DR-Date-Linkage.                               
001320*=========================================                                
001330*                                                                         
001340  0000-MAIN.                                                              
001350*                                                                         
001360      move     "N"  to  DRL-Valid-Flag.                                   
001370      move     zero to  DRL-Days-Result.                                  
001380*                                                                         
001390      if       DRL-Function = "VALD"                                      
001400               go to 1000-VALIDATE-DATE.                                  
001410      if       DRL-Function = "DIFF"                                      
001420               go to 2000-CALC-DIFFERENCE.                                
001430      if       DRL-Function = "ADD7"                                      
001440               go to 3000-ADD-SEVEN-DAYS.                                 
001450*                                                                         
001460      go       to 9000-MAIN-EXIT.                                         
001470*                                                                         
001480*    ---------------------------------------------------------            
001490*    Validate DRL-Date-1 as a real CCYY-MM-DD calendar date.              
001500*    ---------------------------------------------------------            
001510*                                                                         
001520  1000-VALIDATE-DATE.                                                     
001530*                                                                         
001540      move     DRL-Date-1 to WS-Date-Text.                                
001550      perform  6000-CHECK-ONE-DATE thru 6000-EXIT.                        
001560      move     WK-Valid-Date to DRL-Valid-Flag.                           
001570      go       to 9000-MAIN-EXIT.                                         
001580*                                                                         
001590*    ---------------------------------------------------------            
001600*    DRL-Days-Result = DRL-Date-2  minus  DRL-Date-1, in days.            
001610*    A positive result means Date-2 is the later date.                    
001620*    ---------------------------------------------------------            
001630*                                                                         
001640  2000-CALC-DIFFERENCE.                                                   
001650*                                                                         
001660      move     DRL-Date-1 to WS-Date-Text.                                
001670      perform  6000-CHECK-ONE-DATE thru 6000-EXIT.                        
001680      if       WK-Valid-Date = "N"                                        
001690               go to 9000-MAIN-EXIT.                                      
001700      perform  5000-CALC-JULIAN thru 5000-EXIT.                           
001710      move     WS-Julian-Work to WK-Julian-1.                             
001720*                                                                         
001730      move     DRL-Date-2 to WS-Date-Text.                                
001740      perform  6000-CHECK-ONE-DATE thru 6000-EXIT.                        
001750      if       WK-Valid-Date = "N"                                        
001760               go to 9000-MAIN-EXIT.                                      
001770      perform  5000-CALC-JULIAN thru 5000-EXIT.                           
001780      move     WS-Julian-Work to WK-Julian-2.                             
001790*                                                                         
001800      subtract WK-Julian-1 from WK-Julian-2 giving WK-Days-Out.           
001810      move     WK-Days-Out to DRL-Days-Result.                            
001820      move     "Y" to DRL-Valid-Flag.                                     
001830      go       to 9000-MAIN-EXIT.                                         
001840*                                                                         
001850*    ---------------------------------------------------------            
001860*    DRL-Result-Date = DRL-Date-1 plus seven calendar days.               
001870*    Built by adding 7 to the julian serial then unpacking the            
001880*    serial back through the cumulative-day table.                        
001890*    ---------------------------------------------------------            
001900*                                                                         
001910  3000-ADD-SEVEN-DAYS.                                                    
001920*                                                                         
001930      move     DRL-Date-1 to WS-Date-Text.                                
001940      perform  6000-CHECK-ONE-DATE thru 6000-EXIT.                        
001950      if       WK-Valid-Date = "N"                                        
001960               go to 9000-MAIN-EXIT.                                      
001970      perform  5000-CALC-JULIAN thru 5000-EXIT.                           
001980      add      7 to WS-Julian-Work.                                       
001990      perform  4000-UNPACK-JULIAN thru 4000-EXIT.                         
002000      move     WS-Date-Text to DRL-Result-Date.                           
002010      move     "Y" to DRL-Valid-Flag.                                     
002020      go       to 9000-MAIN-EXIT.                                         
002030*                                                                         
002040*    ---------------------------------------------------------            
002050*    Unpack a julian serial (WS-Julian-Work) back to CCYY-MM-DD           
002060*    in WS-Date-Text.  Walks a year at a time then the month              
002070*    table - slow but the roster is small so it does not matter.          
002080*    ---------------------------------------------------------            
002090*                                                                         
002100  4000-UNPACK-JULIAN.                                                     
002110*                                                                         
002120      move     0001 to WK-Year1.                                          
002130      move     WS-Julian-Work to WK-Days-Out.                             
002140*                                                                         
002150  4100-STRIP-YEARS.                                                       
002160      perform  7000-DAYS-IN-YEAR thru 7000-EXIT.                          
002170      if       WK-Days-Out > WK-Julian-2                                  
002180               subtract WK-Julian-2 from WK-Days-Out                      
002190               add      1 to WK-Year1                                     
002200               go to 4100-STRIP-YEARS.                                    
002210*                                                                         
002220      move     WK-Year1 to WS-Date-N-CCYY.                                
002230      perform  7500-SET-LEAP-ADJ thru 7500-EXIT.                          
002240      move     1 to WS-Date-N-MM.                                         
002250*                                                                         
002260  4200-STRIP-MONTHS.                                                      
002270      if       WS-Date-N-MM < 12                                          
002280               move  Cdt-Entry (WS-Date-N-MM + 1) to WK-Next-Cum          
002290               if       WS-Date-N-MM + 1 > 2                              
002300                        add  WK-Leap-Adj to WK-Next-Cum                   
002310               end-if                                                     
002320               if       WK-Days-Out > WK-Next-Cum                         
002330                        add 1 to WS-Date-N-MM                             
002340                        go to 4200-STRIP-MONTHS                           
002350               end-if                                                     
002360      end-if.                                                             
002370*                                                                         
002380      move     WS-Date-N-MM to Cdt-Ix.                                    
002390      subtract Cdt-Entry (Cdt-Ix) from WK-Days-Out.                       
002400      if       Cdt-Ix > 2                                                 
002410               subtract WK-Leap-Adj from WK-Days-Out.                     
002420      move     WK-Days-Out to WS-Date-N-DD.                               
002430      move     WS-Date-Numeric to WS-Date-Parts.                          
002440      move     "-" to WS-Date-Text (5:1) WS-Date-Text (8:1).              
002450      move     WS-Date-N-CCYY to WS-Date-CCYY.                            
002460      move     WS-Date-N-MM   to WS-Date-MM.                              
002470      move     WS-Date-N-DD   to WS-Date-DD.                              
002480*                                                                         
002490  4000-EXIT.                                                              
002500      exit.                                                               
002510*                                                                         
002520*    ---------------------------------------------------------            
002530*    Days in one whole calendar year, WK-Year1, into WK-Julian-2          
002540*    (365 or 366) - borrows the linkage field as scratch, it is           
002550*    not needed again until the caller re-uses it.                        
002560*    ---------------------------------------------------------            
002570*                                                                         
002580  7000-DAYS-IN-YEAR.                                                      
002590      move     365 to WK-Julian-2.                                        
002600      perform  7500-SET-LEAP-ADJ thru 7500-EXIT.                          
002610      add      WK-Leap-Adj to WK-Julian-2.                                
002620  7000-EXIT.                                                              
002630      exit.                                                               
002640*                                                                         
002650*    ---------------------------------------------------------            
002660*    WK-Leap-Adj = 1 when WK-Year1 is a leap year, else zero.             
002670*    ---------------------------------------------------------            
002680*                                                                         
002690  7500-SET-LEAP-ADJ.                                                      
002700      move     zero to WK-Leap-Adj.                                       
002710      divide    WK-Year1 by 4  giving WK-Div4 remainder WK-Div4.          
002720      if       WK-Div4 = zero                                             
002730               move 1 to WK-Leap-Adj                                      
002740               divide WK-Year1 by 100 giving WK-Div100                    
002750                                       remainder WK-Div100                
002760               if     WK-Div100 = zero                                    
002770                      move zero to WK-Leap-Adj                            
002780                      divide WK-Year1 by 400 giving WK-Div400             
002790                                              remainder WK-Div400         
002800                      if   WK-Div400 = zero                               
002810                           move 1 to WK-Leap-Adj.                         
002820  7500-EXIT.                                                              
002830      exit.                                                               
002840*                                                                         
002850*    ---------------------------------------------------------            
002860*    Pack WS-Date-Text (CCYY-MM-DD) into WS-Julian-Work, a pure           
002870*    day-ordinal usable for subtraction and comparison only -             
002880*    it is not a true astronomical julian day number.                     
002890*    ---------------------------------------------------------            
002900*                                                                         
002910  5000-CALC-JULIAN.                                                       
002920*                                                                         
002930      move     WS-Date-CCYY to WS-Date-N-CCYY.                            
002940      move     WS-Date-MM   to WS-Date-N-MM.                              
002950      move     WS-Date-DD   to WS-Date-N-DD.                              
002960      move     zero to WS-Julian-Work.                                    
002970      move     0001 to WK-Year1.                                          
002980*                                                                         
002990  5100-ADD-FULL-YEARS.                                                    
003000      if       WK-Year1 < WS-Date-N-CCYY                                  
003010               perform 7000-DAYS-IN-YEAR thru 7000-EXIT                   
003020               add     WK-Julian-2 to WS-Julian-Work                      
003030               add     1 to WK-Year1                                      
003040               go to 5100-ADD-FULL-YEARS.                                 
003050*                                                                         
003060      move     WS-Date-N-CCYY to WK-Year1.                                
003070      perform  7500-SET-LEAP-ADJ thru 7500-EXIT.                          
003080      move     WS-Date-N-MM to Cdt-Ix.                                    
003090      add      Cdt-Entry (Cdt-Ix) to WS-Julian-Work.                      
003100      if       WS-Date-N-MM > 2                                           
003110               add     WK-Leap-Adj to WS-Julian-Work.                     
003120      add      WS-Date-N-DD to WS-Julian-Work.                            
003130  5000-EXIT.                                                              
003140      exit.                                                               
003150*                                                                         
003160*    ---------------------------------------------------------            
003170*    Basic sanity check of WS-Date-Text - numeric fields, month           
003180*    01-12, day 01-31.  Does not reject 30th Feb, the roster              
003190*    data is trusted to be a real calendar date - same level of           
003200*    checking the old stock-date routine did.                             
003210*    ---------------------------------------------------------            
003220*                                                                         
003230  6000-CHECK-ONE-DATE.                                                    
003240      move     "Y" to WK-Valid-Date.                                      
003250      if       WS-Date-Text (5:1) not = "-" or                            
003260               WS-Date-Text (8:1) not = "-"                               
003270               move "N" to WK-Valid-Date                                  
003280               go to 6000-EXIT.                                           
003290      if       WS-Date-CCYY not numeric or                                
003300               WS-Date-MM   not numeric or                                
003310               WS-Date-DD   not numeric                                   
003320               move "N" to WK-Valid-Date                                  
003330               go to 6000-EXIT.                                           
003340      move     WS-Date-MM to WS-Date-N-MM.                                
003350      move     WS-Date-DD to WS-Date-N-DD.                                
003360      if       WS-Date-N-MM < 1 or > 12 or                                
003370               WS-Date-N-DD < 1 or > 31                                   
003380               move "N" to WK-Valid-Date.                                 
003390  6000-EXIT.                                                              
003400      exit.                                                               
003410*                                                                         
003420  9000-MAIN-EXIT.                                                         
003430      exit     program.                                                   
