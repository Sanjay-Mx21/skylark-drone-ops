000010*******************************************                               
000020*                                          *                              
000030*  In-Memory Table - Pilot Roster          *                              
000040*     Loaded once per step from            *                              
000050*     PILOT-ROSTER, roster is small        *                              
000060*     (tens of pilots) so held whole       *                              
000070*******************************************                               
000080* 06/01/26 vbc - Created.                                                 
000090*                                                                         
000100  01  DR-Pilot-Table.                                                     
000110      03  Pil-Tbl-Count             pic 9(04)  comp.                      
000120      03  DR-Pilot-Entry            occurs 50 times                       
000130                                     indexed by Pil-Ix.                   
000140          05  Pte-Id                pic x(05).                            
000150          05  Pte-Name              pic x(20).                            
000160          05  Pte-Skills            pic x(40).                            
000170          05  Pte-Certs             pic x(40).                            
000180          05  Pte-Location          pic x(15).                            
000190          05  Pte-Status            pic x(12).                            
000200          05  Pte-Assignment        pic x(30).                            
000210          05  Pte-Avail-From        pic x(10).                            
000220          05  Pte-Daily-Rate        pic 9(07).                            
000230          05  filler                pic x(05)  value spaces.              
000240      03  filler                    pic x(02)  value spaces.              
000250*                                                                         
