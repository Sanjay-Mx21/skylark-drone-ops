000010*******************************************                               
000020*                                          *                              
000030*  Shared Special-Names Block              *                              
000040*     COPYd into every step's              *                              
000050*     environment division.  Rerun         *                              
000060*     switch is set by operations via      *                              
000070*     UPSI-0 when a step must be re-run    *                              
000080*     without re-keying the control card   *                              
000090*******************************************                               
000100* 05/01/26 vbc - Created.                                                 
000110*                                                                         
000120  special-names.                                                          
000130      C01 is Top-Of-Form                                                  
000140      class DR-Alpha-Class is "A" thru "Z" "a" thru "z" " "               
000150      UPSI-0 on  status is DR-Rerun-Switch                                
000160             off status is DR-Normal-Switch.                              
000170*                                                                         
